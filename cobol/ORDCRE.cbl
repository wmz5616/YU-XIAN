000010 IDENTIFICATION DIVISION.
000020************************
000030
000040 PROGRAM-ID. ORDCRE.
000050 AUTHOR. T. SATHER.
000060 INSTALLATION. M STATE SYSTEMS GROUP.
000070 DATE-WRITTEN. APRIL 14TH 1986.
000080 DATE-COMPILED.
000090 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION RUN ONLY.  DO NOT
000100     COMPILE OR EXECUTE OUTSIDE THE ORDER-ENTRY BATCH STEP.
000110******************************************************************
000120*                      PROGRAM NARRATIVE                         *
000130*                                                                *
000140*    ORDCRE BUILDS ONE ORDER-HEADER AND ITS ORDER-ITEM DETAIL    *
000150*    RECORDS FOR EACH ORDER REQUEST ON THE INPUT FILE.  A        *
000160*    REQUEST IS AN 'H' HEADER RECORD (CUSTOMER, COUPON, SHIP-TO) *
000170*    FOLLOWED BY ONE OR MORE 'D' DETAIL RECORDS (PRODUCT-ID AND  *
000180*    QUANTITY) AND CLOSED BY A 'T' TRAILER RECORD THAT FIRES     *
000190*    PRICING, STOCK POSTING, AND THE ORDER WRITE.  STOCK IS      *
000200*    VALIDATED FOR EVERY LINE BEFORE ANY LINE IS POSTED -- A     *
000210*    SHORTAGE ON ONE LINE REJECTS THE WHOLE ORDER, NO PARTIAL    *
000220*    STOCK DECREMENTS ARE LEFT BEHIND.                           *
000230*                                                                *
000240*        INPUT:     ORDRQST.DAT - ORDER REQUEST TRANSACTIONS     *
000250*        I-O:       PRODMSTR.DAT - PRODUCT MASTER (RELATIVE)     *
000260*        I-O:       ORDHDR.DAT  - ORDER-HEADER MASTER (RELATIVE) *
000270*        I-O:       USRCPN.DAT  - USER-COUPON FILE (SEQUENTIAL)  *
000280*        OUTPUT:    ORDITEM.DAT - ORDER-ITEM DETAIL (SEQUENTIAL) *
000290*        OUTPUT:    ORDCRERT.RPT - ORDER CREATION RUN REPORT     *
000300*                                                                *
000310******************************************************************
000320*    CHANGE LOG                                                  *
000330*    DATE        PROGRAMMER   REQUEST   DESCRIPTION              *
000340*    ----------  -----------  --------  ----------------------   *
000350*    04/14/1986  T.SATHER     REQ-0052  ORIGINAL PROGRAM         *
000360*    01/22/1991  T.SATHER     REQ-0142  ORDERS NOW CREATED ONLY  *
000370*                                       AT STATUS AWAITING-PAY   *
000380*                                       (REFUND STATUSES ADDED   *
000390*                                       ELSEWHERE IN LIFE CYCLE) *
000400*    09/03/1994  R.OLUND      REQ-0238  ADDED COUPON APPLICATION *
000410*                                       AT ORDER-CREATE TIME AND *
000420*                                       THE FREE-SHIPPING-OVER-  *
000430*                                       200 THRESHOLD            *
000440*    02/08/1999  R.OLUND      REQ-0312  Y2K - CREATE-TIMESTAMP   *
000450*                                       WIDENED TO CCYYMMDDHH-   *
000460*                                       MMSS, ACCEPT FROM DATE   *
000470*                                       YYYYMMDD REPLACES THE    *
000480*                                       2-DIGIT YEAR ACCEPT      *
000490*    09/14/2001  D.KRANTZ     REQ-0389  WHOLE ORDER NOW REJECTED *
000500*                                       WHEN ANY LINE IS SHORT   *
000510*                                       ON STOCK -- PRICING PASS *
000520*                                       NO LONGER POSTS STOCK    *
000530*                                       UNTIL EVERY LINE AND THE *
000540*                                       COUPON HAVE VALIDATED    *
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580**********************
000590
000600 CONFIGURATION SECTION.
000610***********************
000620
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS POSITIVE-DIGITS IS "0123456789".
000660
000670 INPUT-OUTPUT SECTION.
000680**********************
000690
000700 FILE-CONTROL.
000710
000720     SELECT ORDER-REQUEST-FILE
000730         ASSIGN TO ORDRQST
000740         ORGANIZATION IS LINE SEQUENTIAL.
000750
000760     SELECT PRODUCT-MASTER
000770         ASSIGN TO PRODMSTR
000780         ORGANIZATION IS RELATIVE
000790         ACCESS MODE IS DYNAMIC
000800         RELATIVE KEY IS WA-PRODUCT-RELKEY
000810         FILE STATUS IS WA-PRODUCT-STATUS.
000820
000830     SELECT ORDER-HEADER-MASTER
000840         ASSIGN TO ORDHDR
000850         ORGANIZATION IS RELATIVE
000860         ACCESS MODE IS DYNAMIC
000870         RELATIVE KEY IS WA-ORDER-RELKEY
000880         FILE STATUS IS WA-ORDER-STATUS.
000890
000900     SELECT USER-COUPON-FILE
000910         ASSIGN TO USRCPN
000920         ORGANIZATION IS SEQUENTIAL
000930         ACCESS MODE IS SEQUENTIAL
000940         FILE STATUS IS WA-COUPON-STATUS.
000950
000960     SELECT ORDER-ITEM-FILE
000970         ASSIGN TO ORDITEM
000980         ORGANIZATION IS LINE SEQUENTIAL.
000990
001000     SELECT REPORT-FILE
001010         ASSIGN TO ORDCRERT
001020         ORGANIZATION IS LINE SEQUENTIAL.
001030
001040/
001050 DATA DIVISION.
001060***************
001070
001080 FILE SECTION.
001090**************
001100
001110******************************************************************
001120*                                                                *
001130*    INPUT FILE -    ORDER REQUEST TRANSACTIONS                  *
001140*                                                                *
001150******************************************************************
001160
001170 FD  ORDER-REQUEST-FILE.
001180
001190 01  OR-REQUEST-RECORD.
001200     05  OR-REC-TYPE                 PIC X(01).
001210         88  OR-IS-HEADER            VALUE "H".
001220         88  OR-IS-DETAIL            VALUE "D".
001230         88  OR-IS-TRAILER           VALUE "T".
001240     05  OR-LINE-TEXT                PIC X(295).
001250     05  FILLER                      PIC X(04).
001260
001270******************************************************************
001280*                                                                *
001290*    I-O FILE -      PRODUCT MASTER                              *
001300*                                                                *
001310******************************************************************
001320
001330 FD  PRODUCT-MASTER.
001340
001350 COPY "PRODCPY.CPY".
001360
001370******************************************************************
001380*                                                                *
001390*    I-O FILE -      ORDER-HEADER MASTER                         *
001400*                                                                *
001410******************************************************************
001420
001430 FD  ORDER-HEADER-MASTER.
001440
001450 COPY "ORDHCPY.CPY".
001460
001470******************************************************************
001480*                                                                *
001490*    I-O FILE -      USER-COUPON FILE                            *
001500*                                                                *
001510******************************************************************
001520
001530 FD  USER-COUPON-FILE.
001540
001550 COPY "UCPNCPY.CPY".
001560
001570******************************************************************
001580*                                                                *
001590*    OUTPUT FILE -   ORDER-ITEM DETAIL                           *
001600*                                                                *
001610******************************************************************
001620
001630 FD  ORDER-ITEM-FILE.
001640
001650 COPY "ORDICPY.CPY".
001660
001670******************************************************************
001680*                                                                *
001690*    REPORT-FILE -   ORDER CREATION RUN REPORT                   *
001700*                                                                *
001710******************************************************************
001720
001730 FD  REPORT-FILE.
001740
001750 01  REPORT-LINE-OUT.
001760     05  RL-TEXT                     PIC X(78).
001770     05  FILLER                      PIC XX.
001780
001790/
001800 WORKING-STORAGE SECTION.
001810************************
001820
001830******************************************************************
001840*                                                                *
001850*                        SWITCHES                                *
001860*                                                                *
001870******************************************************************
001880
001890 01  SWITCHES.
001900     05  SW-END-OF-FILE              PIC X VALUE "N".
001910         88  END-OF-FILE             VALUE "Y".
001920     05  SW-CART-VALID               PIC X VALUE "Y".
001930         88  CART-IS-VALID           VALUE "Y".
001940     05  SW-COUPON-FOUND             PIC X VALUE "N".
001950         88  COUPON-FOUND            VALUE "Y".
001960     05  SW-END-OF-COUPON            PIC X VALUE "N".
001970         88  END-OF-COUPON           VALUE "Y".
001980     05  SW-HEADER-SCAN              PIC X VALUE "N".
001990         88  HEADER-ID-EXHAUSTED     VALUE "Y".
002000     05  FILLER                      PIC X(08).
002010
002020******************************************************************
002030*                                                                *
002040*                      ACCUMULATORS                              *
002050*                                                                *
002060******************************************************************
002070
002080 01  ACCUMULATORS.
002090     05  AC-ORDERS-WRITTEN           PIC 9(5)    COMP.
002100     05  AC-ORDERS-REJECTED          PIC 9(5)    COMP.
002110     05  AC-NEXT-ORDER-ID            PIC 9(9)    COMP.
002120     05  FILLER                      PIC X(08).
002130
002140 77  CT-SUB                          PIC 9(3)    COMP.
002150
002160******************************************************************
002170*                                                                *
002180*                       WORK AREA FIELDS                         *
002190*                                                                *
002200******************************************************************
002210
002220 01  WORK-AREA.
002230     05  WA-TODAYS-DATE-8            PIC 9(08).
002240     05  WA-TODAYS-DATE-PARTS REDEFINES
002250         WA-TODAYS-DATE-8.
002260         10  WA-TODAYS-CCYY          PIC 9(04).
002270         10  WA-TODAYS-MM            PIC 9(02).
002280         10  WA-TODAYS-DD            PIC 9(02).
002290
002300     05  WA-TODAYS-TIME-8            PIC 9(08).
002310     05  WA-TODAYS-TIME-PARTS REDEFINES
002320         WA-TODAYS-TIME-8.
002330         10  WA-TODAYS-HH            PIC 9(02).
002340         10  WA-TODAYS-MN            PIC 9(02).
002350         10  WA-TODAYS-SS            PIC 9(02).
002360         10  FILLER                  PIC 9(02).
002370
002380     05  WA-RUN-DATE-DISPLAY.
002390         10  WA-RUN-MM               PIC 99.
002400         10  WA-RUN-DD               PIC 99.
002410         10  WA-RUN-CCYY             PIC 9(4).
002420
002430     05  WA-CREATE-TS.
002440         10  WA-CTS-DATE             PIC 9(08).
002450         10  WA-CTS-TIME             PIC 9(06).
002460     05  WA-CREATE-TIMESTAMP REDEFINES
002470         WA-CREATE-TS                PIC 9(14).
002480
002490     05  WA-PRODUCT-RELKEY           PIC 9(9)    COMP.
002500     05  WA-PRODUCT-STATUS           PIC XX.
002510     05  WA-ORDER-RELKEY             PIC 9(9)    COMP.
002520     05  WA-ORDER-STATUS             PIC XX.
002530     05  WA-COUPON-STATUS            PIC XX.
002540
002550     05  WA-PRICE-PHASE              PIC 9       COMP.
002560     05  WA-COUPON-ID-IN             PIC 9(9)    COMP.
002570     05  WA-LAST-ORDER-ID            PIC 9(9)    COMP.
002580
002590     05  WA-SUBTOTAL                 PIC S9(7)V99.
002600     05  WA-DISCOUNT-AMT             PIC S9(7)V99.
002610     05  WA-SHIPPING-FEE             PIC S9(5)V99.
002620     05  WA-TOTAL-PRICE              PIC S9(7)V99.
002630
002640     05  WA-NAME-PTR                 PIC 9(3)    COMP.
002650     05  WA-NAME-LEN                 PIC 9(2)    COMP.
002660     05  WA-QTY-EDIT                 PIC ZZZZ9.
002670
002680     05  WA-ORDER-USERNAME           PIC X(20).
002690     05  WA-RECEIVER-NAME            PIC X(30).
002700     05  WA-RECEIVER-PHONE           PIC X(20).
002710     05  WA-RECEIVER-ADDRESS         PIC X(100).
002720     05  WA-REJECT-REASON            PIC X(40).
002730     05  FILLER                      PIC X(10).
002740
002750******************************************************************
002760*                                                                *
002770*                UNSTRING WORK FIELDS FOR ONE RECORD             *
002780*                                                                *
002790******************************************************************
002800
002810 01  UNSTRING-FIELDS.
002820     05  UF-H-FIELD-1                PIC X(20).
002830     05  UF-H-FIELD-2                PIC X(09).
002840     05  UF-COUPON-ID-NUM REDEFINES
002850         UF-H-FIELD-2                PIC 9(09).
002860     05  UF-H-FIELD-3                PIC X(30).
002870     05  UF-H-FIELD-4                PIC X(20).
002880     05  UF-H-FIELD-5                PIC X(100).
002890     05  UF-D-FIELD-1                PIC X(09).
002900     05  UF-PRODUCT-ID-NUM REDEFINES
002910         UF-D-FIELD-1                PIC 9(09).
002920     05  UF-D-FIELD-2                PIC X(05).
002930     05  UF-QUANTITY-NUM REDEFINES
002940         UF-D-FIELD-2                PIC 9(05).
002950     05  UF-POINTER                  PIC 999     COMP.
002960     05  FILLER                      PIC X(10).
002970
002980/
002990******************************************************************
003000*                                                                *
003010*          IN-MEMORY CART TABLE FOR THE ORDER BEING BUILT        *
003020*                                                                *
003030******************************************************************
003040
003050 01  CART-TABLE.
003060     05  CT-LINE-COUNT               PIC 9(3)    COMP.
003070     05  CT-ENTRY OCCURS 50 TIMES.
003080         10  CT-PRODUCT-ID           PIC 9(09).
003090         10  CT-QUANTITY             PIC 9(05).
003100         10  CT-PRODUCT-NAME         PIC X(60).
003110         10  CT-UNIT-PRICE           PIC S9(07)V99.
003120         10  CT-LINE-TOTAL           PIC S9(07)V99.
003130     05  FILLER                      PIC X(05).
003140
003150******************************************************************
003160*                                                                *
003170*           REPORT HEADING, DETAIL AND SUMMARY LINES             *
003180*                                                                *
003190******************************************************************
003200
003210 01  REPORT-HEADINGS.
003220     05  RH-LINE-1.
003230         10  FILLER                  PIC X(06) VALUE "DATE: ".
003240         10  RH-RUN-DATE             PIC Z9/99/9999.
003250         10  FILLER                  PIC X(10) VALUE SPACES.
003260         10  FILLER                  PIC X(30) VALUE
003270             "SEAFOOD MARKETPLACE".
003280         10  FILLER                  PIC X(10) VALUE SPACES.
003290         10  FILLER                  PIC X(10) VALUE
003300             "ORDER RUN".
003310
003320     05  RH-LINE-2.
003330         10  FILLER                  PIC X(80) VALUE ALL "-".
003340
003350 01  DETAIL-LINES.
003360     05  DL-CONFIRM-LINE.
003370         10  FILLER                  PIC X(07) VALUE
003380             "ORDER #".
003390         10  DL-ORDER-ID             PIC ZZZZZZZZ9.
003400         10  FILLER                  PIC X(10) VALUE
003410             " CREATED  ".
003420         10  FILLER                  PIC X(05) VALUE
003430             "USER ".
003440         10  DL-USERNAME             PIC X(20).
003450         10  FILLER                  PIC X(08) VALUE
003460             " TOTAL ".
003470         10  DL-TOTAL-PRICE          PIC ZZZ,ZZ9.99.
003480         10  FILLER                  PIC X(05) VALUE SPACES.
003490
003500     05  DL-REJECT-LINE.
003510         10  FILLER                  PIC X(09) VALUE
003520             "REJECTED ".
003530         10  FILLER                  PIC X(05) VALUE
003540             "USER ".
003550         10  DL-REJ-USERNAME         PIC X(20).
003560         10  FILLER                  PIC X(10) VALUE
003570             " REASON: ".
003580         10  DL-REJ-REASON           PIC X(40).
003590
003600 01  SUMMARY-LINES.
003610     05  SL-LINE-1.
003620         10  FILLER                  PIC X(20) VALUE SPACES.
003630         10  FILLER                  PIC X(25) VALUE
003640             "ORDERS CREATED         =".
003650         10  FILLER                  PIC X VALUE SPACES.
003660         10  SL-ORDERS-WRITTEN       PIC ZZ,ZZ9.
003670
003680     05  SL-LINE-2.
003690         10  FILLER                  PIC X(20) VALUE SPACES.
003700         10  FILLER                  PIC X(25) VALUE
003710             "ORDERS REJECTED        =".
003720         10  FILLER                  PIC X VALUE SPACES.
003730         10  SL-ORDERS-REJECTED      PIC ZZ,ZZ9.
003740
003750/
003760 PROCEDURE DIVISION.
003770*******************
003780******************************************************************
003790*                                                                *
003800*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
003810*                                                                *
003820******************************************************************
003830
003840 MAIN-PROGRAM.
003850
003860     PERFORM A-100-INITIALIZATION.
003870     PERFORM C-100-PROCESS-FILE.
003880     PERFORM D-900-WRAP-UP.
003890     STOP RUN.
003900
003910******************************************************************
003920*                                                                *
003930*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
003940*                                                                *
003950******************************************************************
003960
003970 A-100-INITIALIZATION.
003980
003990     INITIALIZE ACCUMULATORS.
004000     MOVE "N" TO SW-END-OF-FILE.
004010     MOVE ZERO TO CT-LINE-COUNT.
004020
004030     OPEN OUTPUT REPORT-FILE.
004040
004050     ACCEPT WA-TODAYS-DATE-8 FROM DATE YYYYMMDD.
004060     ACCEPT WA-TODAYS-TIME-8 FROM TIME.
004070     MOVE WA-TODAYS-MM TO WA-RUN-MM.
004080     MOVE WA-TODAYS-DD TO WA-RUN-DD.
004090     MOVE WA-TODAYS-CCYY TO WA-RUN-CCYY.
004100
004110     PERFORM A-110-OPEN-PRODUCT-MASTER.
004120     PERFORM A-150-FIND-NEXT-ORDER-ID.
004130
004140     WRITE REPORT-LINE-OUT FROM RH-LINE-1
004150         AFTER ADVANCING TOP-OF-FORM.
004160     WRITE REPORT-LINE-OUT FROM RH-LINE-2
004170         AFTER ADVANCING 1 LINE.
004180
004190******************************************************************
004200*                                                                *
004210*         OPEN THE PRODUCT MASTER, CREATING IT IF ABSENT         *
004220*                                                                *
004230******************************************************************
004240
004250 A-110-OPEN-PRODUCT-MASTER.
004260
004270     OPEN I-O PRODUCT-MASTER.
004280     IF WA-PRODUCT-STATUS = "35" OR WA-PRODUCT-STATUS = "05"
004290         CLOSE PRODUCT-MASTER
004300         OPEN OUTPUT PRODUCT-MASTER
004310         CLOSE PRODUCT-MASTER
004320         OPEN I-O PRODUCT-MASTER
004330     END-IF.
004340
004350******************************************************************
004360*                                                                *
004370*      FIND THE NEXT UNUSED RELATIVE KEY ON THE ORDER-HEADER     *
004380*      MASTER SO NEW ORDERS CONTINUE THE EXISTING NUMBERING      *
004390*                                                                *
004400******************************************************************
004410
004420 A-150-FIND-NEXT-ORDER-ID.
004430
004440     OPEN I-O ORDER-HEADER-MASTER.
004450     IF WA-ORDER-STATUS = "35" OR WA-ORDER-STATUS = "05"
004460         CLOSE ORDER-HEADER-MASTER
004470         OPEN OUTPUT ORDER-HEADER-MASTER
004480         CLOSE ORDER-HEADER-MASTER
004490         OPEN I-O ORDER-HEADER-MASTER
004500     END-IF.
004510
004520     MOVE 1 TO WA-ORDER-RELKEY.
004530     MOVE "N" TO SW-HEADER-SCAN.
004540     PERFORM A-160-PROBE-ORDER-ID THRU A-160-EXIT
004550         UNTIL HEADER-ID-EXHAUSTED.
004560     MOVE WA-ORDER-RELKEY TO AC-NEXT-ORDER-ID.
004570
004580 A-160-PROBE-ORDER-ID.
004590
004600     READ ORDER-HEADER-MASTER
004610         INVALID KEY
004620             SET HEADER-ID-EXHAUSTED TO TRUE
004630             GO TO A-160-EXIT.
004640     ADD 1 TO WA-ORDER-RELKEY.
004650
004660 A-160-EXIT.
004670     EXIT.
004680
004690/
004700******************************************************************
004710*                                                                *
004720*             FILE PROCESSING CONTROL PARAGRAPH                  *
004730*                                                                *
004740******************************************************************
004750
004760 C-100-PROCESS-FILE.
004770
004780     OPEN INPUT ORDER-REQUEST-FILE.
004790     OPEN EXTEND ORDER-ITEM-FILE.
004800     MOVE "N" TO SW-END-OF-FILE.
004810
004820     READ ORDER-REQUEST-FILE
004830         AT END
004840             MOVE "Y" TO SW-END-OF-FILE.
004850
004860     PERFORM C-200-PROCESS-RECORD
004870         UNTIL END-OF-FILE.
004880
004890     CLOSE ORDER-REQUEST-FILE.
004900     CLOSE ORDER-ITEM-FILE.
004910     CLOSE PRODUCT-MASTER.
004920     CLOSE ORDER-HEADER-MASTER.
004930
004940     MOVE AC-ORDERS-WRITTEN TO SL-ORDERS-WRITTEN.
004950     MOVE AC-ORDERS-REJECTED TO SL-ORDERS-REJECTED.
004960     WRITE REPORT-LINE-OUT FROM SL-LINE-1
004970         AFTER ADVANCING 2 LINES.
004980     WRITE REPORT-LINE-OUT FROM SL-LINE-2
004990         AFTER ADVANCING 1 LINE.
005000
005010******************************************************************
005020*                                                                *
005030*    DISPATCH ONE REQUEST RECORD BY TYPE, THEN READ THE NEXT     *
005040*                                                                *
005050******************************************************************
005060
005070 C-200-PROCESS-RECORD.
005080
005090     EVALUATE TRUE
005100         WHEN OR-IS-HEADER
005110             PERFORM C-210-PROCESS-HEADER
005120         WHEN OR-IS-DETAIL
005130             PERFORM C-220-PROCESS-DETAIL THRU C-220-EXIT
005140         WHEN OR-IS-TRAILER
005150             PERFORM C-230-PROCESS-TRAILER
005160         WHEN OTHER
005170             CONTINUE
005180     END-EVALUATE.
005190
005200     READ ORDER-REQUEST-FILE
005210         AT END
005220             MOVE "Y" TO SW-END-OF-FILE.
005230
005240******************************************************************
005250*                                                                *
005260*    'H' RECORD -- START A NEW ORDER, CAPTURE SHIP-TO AND THE    *
005270*    COUPON-ID REQUESTED, IF ANY                                 *
005280*                                                                *
005290******************************************************************
005300
005310 C-210-PROCESS-HEADER.
005320
005330     MOVE 1 TO UF-POINTER.
005340     UNSTRING OR-LINE-TEXT DELIMITED BY "-"
005350         INTO UF-H-FIELD-1, UF-H-FIELD-2, UF-H-FIELD-3,
005360              UF-H-FIELD-4, UF-H-FIELD-5
005370         WITH POINTER UF-POINTER.
005380
005390     MOVE UF-H-FIELD-1 TO WA-ORDER-USERNAME.
005400     MOVE UF-COUPON-ID-NUM TO WA-COUPON-ID-IN.
005410     MOVE UF-H-FIELD-3 TO WA-RECEIVER-NAME.
005420     MOVE UF-H-FIELD-4 TO WA-RECEIVER-PHONE.
005430     MOVE UF-H-FIELD-5 TO WA-RECEIVER-ADDRESS.
005440
005450     MOVE SPACES TO OH-ORDER-HEADER.
005460     MOVE WA-ORDER-USERNAME TO OH-USERNAME.
005470     MOVE WA-RECEIVER-NAME TO OH-RECEIVER-NAME.
005480     MOVE WA-RECEIVER-PHONE TO OH-RECEIVER-PHONE.
005490     MOVE WA-RECEIVER-ADDRESS TO OH-RECEIVER-ADDRESS.
005500     MOVE SPACES TO OH-PRODUCT-NAMES.
005510
005520     MOVE 1 TO WA-NAME-PTR.
005530     MOVE ZERO TO CT-LINE-COUNT.
005540     MOVE ZERO TO WA-SUBTOTAL.
005550     MOVE "Y" TO SW-CART-VALID.
005560     MOVE SPACES TO WA-REJECT-REASON.
005570
005580******************************************************************
005590*                                                                *
005600*    'D' RECORD -- APPEND ONE PRODUCT-ID/QUANTITY PAIR TO THE    *
005610*    CART TABLE FOR THE ORDER CURRENTLY BEING BUILT              *
005620*                                                                *
005630******************************************************************
005640
005650 C-220-PROCESS-DETAIL.
005660
005670     IF CT-LINE-COUNT >= 50
005680         GO TO C-220-EXIT.
005690
005700     ADD 1 TO CT-LINE-COUNT.
005710     MOVE 1 TO UF-POINTER.
005720     UNSTRING OR-LINE-TEXT DELIMITED BY "-"
005730         INTO UF-D-FIELD-1, UF-D-FIELD-2
005740         WITH POINTER UF-POINTER.
005750
005760     MOVE UF-PRODUCT-ID-NUM TO CT-PRODUCT-ID(CT-LINE-COUNT).
005770     MOVE UF-QUANTITY-NUM TO CT-QUANTITY(CT-LINE-COUNT).
005780
005790 C-220-EXIT.
005800     EXIT.
005810
005820******************************************************************
005830*                                                                *
005840*    'T' RECORD -- PRICE, VALIDATE AND POST THE ORDER JUST       *
005850*    ACCUMULATED, THEN WRITE ITS HEADER AND DETAIL RECORDS       *
005860*                                                                *
005870******************************************************************
005880
005890 C-230-PROCESS-TRAILER.
005900
005910     IF CT-LINE-COUNT = ZERO
005920         MOVE "N" TO SW-CART-VALID
005930         MOVE "EMPTY CART" TO WA-REJECT-REASON
005940     ELSE
005950         PERFORM B-100-PRICE-CART
005960     END-IF.
005970
005980     IF CART-IS-VALID
005990         PERFORM C-110-APPLY-COUPON THRU C-110-EXIT
006000     END-IF.
006010
006020     IF CART-IS-VALID
006030         PERFORM B-300-COMMIT-STOCK
006040         PERFORM C-240-COMPUTE-TOTALS
006050         PERFORM D-100-WRITE-ORDER
006060     END-IF.
006070
006080     IF CART-IS-VALID
006090         PERFORM D-300-WRITE-CONFIRMATION
006100     ELSE
006110         ADD 1 TO AC-ORDERS-REJECTED
006120         PERFORM D-400-WRITE-REJECTION
006130     END-IF.
006140
006150/
006160******************************************************************
006170*                                                                *
006180*         PRICING PASS -- VALIDATE STOCK AND PRICE EVERY LINE    *
006190*         BUT DO NOT POST ANY STOCK DECREMENT YET                *
006200*                                                                *
006210******************************************************************
006220
006230 B-100-PRICE-CART.
006240
006250     MOVE 1 TO WA-PRICE-PHASE.
006260     PERFORM B-200-PRICE-LINE THRU B-200-EXIT
006270         VARYING CT-SUB FROM 1 BY 1
006280         UNTIL CT-SUB > CT-LINE-COUNT.
006290
006300 B-200-PRICE-LINE.
006310
006320     IF NOT CART-IS-VALID
006330         GO TO B-200-EXIT.
006340
006350     MOVE CT-PRODUCT-ID(CT-SUB) TO WA-PRODUCT-RELKEY.
006360     READ PRODUCT-MASTER
006370         INVALID KEY
006380             MOVE "N" TO SW-CART-VALID
006390             MOVE "PRODUCT NOT FOUND" TO WA-REJECT-REASON
006400             GO TO B-200-EXIT.
006410
006420     IF PRD-STOCK < CT-QUANTITY(CT-SUB)
006430         MOVE "N" TO SW-CART-VALID
006440         MOVE "INSUFFICIENT STOCK" TO WA-REJECT-REASON
006450         GO TO B-200-EXIT.
006460
006470     MOVE PRD-NAME TO CT-PRODUCT-NAME(CT-SUB).
006480     MOVE PRD-PRICE TO CT-UNIT-PRICE(CT-SUB).
006490     COMPUTE CT-LINE-TOTAL(CT-SUB) =
006500         PRD-PRICE * CT-QUANTITY(CT-SUB).
006510     ADD CT-LINE-TOTAL(CT-SUB) TO WA-SUBTOTAL.
006520     PERFORM B-210-APPEND-NAME-STRING.
006530
006540 B-200-EXIT.
006550     EXIT.
006560
006570******************************************************************
006580*                                                                *
006590*    APPEND "NAME xQTY, " TO THE RUNNING PRODUCT-NAMES STRING    *
006600*                                                                *
006610******************************************************************
006620
006630 B-210-APPEND-NAME-STRING.
006640
006650     PERFORM B-220-COMPUTE-NAME-LEN.
006660     MOVE CT-QUANTITY(CT-SUB) TO WA-QTY-EDIT.
006670     STRING CT-PRODUCT-NAME(CT-SUB)(1:WA-NAME-LEN)
006680                DELIMITED BY SIZE
006690            " x" DELIMITED BY SIZE
006700            WA-QTY-EDIT DELIMITED BY SIZE
006710            ", " DELIMITED BY SIZE
006720         INTO OH-PRODUCT-NAMES
006730         WITH POINTER WA-NAME-PTR.
006740
006750 B-220-COMPUTE-NAME-LEN.
006760
006770     MOVE 60 TO WA-NAME-LEN.
006780     PERFORM B-225-TRIM-ONE-CHAR
006790         UNTIL WA-NAME-LEN = 0
006800         OR CT-PRODUCT-NAME(CT-SUB)(WA-NAME-LEN:1) NOT = SPACE.
006810
006820 B-225-TRIM-ONE-CHAR.
006830
006840     SUBTRACT 1 FROM WA-NAME-LEN.
006850
006860/
006870******************************************************************
006880*                                                                *
006890*    COUPON VALIDATION -- CHECKED AGAINST PRE-DISCOUNT SUBTOTAL  *
006900*                                                                *
006910******************************************************************
006920
006930 C-110-APPLY-COUPON.
006940
006950     MOVE ZERO TO WA-DISCOUNT-AMT.
006960     IF WA-COUPON-ID-IN = ZERO
006970         GO TO C-110-EXIT.
006980
006990     OPEN I-O USER-COUPON-FILE.
007000     IF WA-COUPON-STATUS = "35" OR WA-COUPON-STATUS = "05"
007010         CLOSE USER-COUPON-FILE
007020         OPEN OUTPUT USER-COUPON-FILE
007030         CLOSE USER-COUPON-FILE
007040         OPEN I-O USER-COUPON-FILE
007050     END-IF.
007060
007070     MOVE "N" TO SW-COUPON-FOUND.
007080     MOVE "N" TO SW-END-OF-COUPON.
007090     PERFORM C-120-SCAN-COUPON THRU C-120-EXIT
007100         UNTIL COUPON-FOUND OR END-OF-COUPON.
007110
007120     IF NOT COUPON-FOUND
007130         MOVE "N" TO SW-CART-VALID
007140         MOVE "COUPON NOT FOUND" TO WA-REJECT-REASON
007150         CLOSE USER-COUPON-FILE
007160         GO TO C-110-EXIT.
007170
007180     IF NOT UCR-ST-UNUSED
007190         MOVE "N" TO SW-CART-VALID
007200         MOVE "COUPON ALREADY USED OR EXPIRED" TO WA-REJECT-REASON
007210         CLOSE USER-COUPON-FILE
007220         GO TO C-110-EXIT.
007230
007240     IF WA-SUBTOTAL < UCR-MIN-SPEND
007250         MOVE "N" TO SW-CART-VALID
007260         MOVE "COUPON MINIMUM SPEND NOT MET" TO WA-REJECT-REASON
007270         CLOSE USER-COUPON-FILE
007280         GO TO C-110-EXIT.
007290
007300     MOVE UCR-AMOUNT TO WA-DISCOUNT-AMT.
007310     SET UCR-ST-USED TO TRUE.
007320     REWRITE UCR-USER-COUPON.
007330     CLOSE USER-COUPON-FILE.
007340
007350 C-110-EXIT.
007360     EXIT.
007370
007380 C-120-SCAN-COUPON.
007390
007400     READ USER-COUPON-FILE
007410         AT END
007420             MOVE "Y" TO SW-END-OF-COUPON
007430             GO TO C-120-EXIT.
007440
007450     IF UCR-USERNAME = WA-ORDER-USERNAME
007460         AND UCR-COUPON-ID = WA-COUPON-ID-IN
007470         MOVE "Y" TO SW-COUPON-FOUND
007480     END-IF.
007490
007500 C-120-EXIT.
007510     EXIT.
007520
007530/
007540******************************************************************
007550*                                                                *
007560*    COMMIT PASS -- ONLY REACHED ONCE EVERY LINE AND THE         *
007570*    COUPON (IF ANY) HAVE VALIDATED CLEAN                        *
007580*                                                                *
007590******************************************************************
007600
007610 B-300-COMMIT-STOCK.
007620
007630     PERFORM B-310-DECREMENT-LINE THRU B-310-EXIT
007640         VARYING CT-SUB FROM 1 BY 1
007650         UNTIL CT-SUB > CT-LINE-COUNT.
007660
007670     COMPUTE WA-NAME-PTR = WA-NAME-PTR - 2.
007680     IF WA-NAME-PTR > 1
007690         MOVE SPACES TO OH-PRODUCT-NAMES(WA-NAME-PTR:)
007700     END-IF.
007710
007720 B-310-DECREMENT-LINE.
007730
007740     MOVE CT-PRODUCT-ID(CT-SUB) TO WA-PRODUCT-RELKEY.
007750     READ PRODUCT-MASTER
007760         INVALID KEY
007770             GO TO B-310-EXIT.
007780     SUBTRACT CT-QUANTITY(CT-SUB) FROM PRD-STOCK.
007790     REWRITE PRD-PRODUCT-RECORD.
007800
007810 B-310-EXIT.
007820     EXIT.
007830
007840******************************************************************
007850*                                                                *
007860*    SHIPPING PRORATION AND TOTAL-PRICE, ROUNDED ONCE            *
007870*                                                                *
007880******************************************************************
007890
007900 C-240-COMPUTE-TOTALS.
007910
007920     IF (WA-SUBTOTAL - WA-DISCOUNT-AMT) <= 200.00
007930         MOVE 20.00 TO WA-SHIPPING-FEE
007940     ELSE
007950         MOVE ZERO TO WA-SHIPPING-FEE
007960     END-IF.
007970
007980     COMPUTE WA-TOTAL-PRICE ROUNDED =
007990         WA-SUBTOTAL - WA-DISCOUNT-AMT + WA-SHIPPING-FEE.
008000
008010/
008020******************************************************************
008030*                                                                *
008040*    WRITE THE ORDER-HEADER AND ITS ORDER-ITEM DETAIL RECORDS    *
008050*                                                                *
008060******************************************************************
008070
008080 D-100-WRITE-ORDER.
008090
008100     MOVE AC-NEXT-ORDER-ID TO WA-ORDER-RELKEY.
008110     MOVE AC-NEXT-ORDER-ID TO OH-ORDER-ID.
008120     SET OH-ST-AWAITING-PAY TO TRUE.
008130
008140     MOVE WA-TODAYS-DATE-8 TO WA-CTS-DATE.
008150     MOVE WA-TODAYS-TIME-8(1:6) TO WA-CTS-TIME.
008160     MOVE WA-CREATE-TIMESTAMP TO OH-CREATE-TIMESTAMP.
008170
008180     MOVE WA-SUBTOTAL TO OH-SUBTOTAL.
008190     MOVE WA-DISCOUNT-AMT TO OH-DISCOUNT-AMT.
008200     MOVE WA-SHIPPING-FEE TO OH-SHIPPING-FEE.
008210     MOVE WA-TOTAL-PRICE TO OH-TOTAL-PRICE.
008220     MOVE WA-COUPON-ID-IN TO OH-COUPON-ID.
008230
008240     WRITE OH-ORDER-HEADER
008250         INVALID KEY
008260             MOVE "N" TO SW-CART-VALID
008270             MOVE "ORDER-HEADER WRITE FAILED" TO WA-REJECT-REASON.
008280
008290     IF CART-IS-VALID
008300         MOVE AC-NEXT-ORDER-ID TO WA-LAST-ORDER-ID
008310         PERFORM D-200-WRITE-ITEMS
008320             VARYING CT-SUB FROM 1 BY 1
008330             UNTIL CT-SUB > CT-LINE-COUNT
008340         ADD 1 TO AC-ORDERS-WRITTEN
008350         ADD 1 TO AC-NEXT-ORDER-ID
008360     END-IF.
008370
008380 D-200-WRITE-ITEMS.
008390
008400     MOVE WA-LAST-ORDER-ID TO OI-ORDER-ID.
008410     MOVE CT-SUB TO OI-LINE-SEQ.
008420     MOVE CT-PRODUCT-ID(CT-SUB) TO OI-PRODUCT-ID.
008430     MOVE CT-PRODUCT-NAME(CT-SUB) TO OI-PRODUCT-NAME.
008440     MOVE CT-UNIT-PRICE(CT-SUB) TO OI-UNIT-PRICE.
008450     MOVE CT-QUANTITY(CT-SUB) TO OI-QUANTITY.
008460     MOVE CT-LINE-TOTAL(CT-SUB) TO OI-LINE-TOTAL.
008470     WRITE OI-ORDER-ITEM.
008480
008490******************************************************************
008500*                                                                *
008510*                 CONFIRMATION AND REJECTION LINES               *
008520*                                                                *
008530******************************************************************
008540
008550 D-300-WRITE-CONFIRMATION.
008560
008570     MOVE WA-LAST-ORDER-ID TO DL-ORDER-ID.
008580     MOVE WA-ORDER-USERNAME TO DL-USERNAME.
008590     MOVE WA-TOTAL-PRICE TO DL-TOTAL-PRICE.
008600     WRITE REPORT-LINE-OUT FROM DL-CONFIRM-LINE
008610         AFTER ADVANCING 1 LINE.
008620
008630 D-400-WRITE-REJECTION.
008640
008650     MOVE WA-ORDER-USERNAME TO DL-REJ-USERNAME.
008660     MOVE WA-REJECT-REASON TO DL-REJ-REASON.
008670     WRITE REPORT-LINE-OUT FROM DL-REJECT-LINE
008680         AFTER ADVANCING 1 LINE.
008690
008700******************************************************************
008710*                                                                *
008720*                      END OF JOB PARAGRAPH                      *
008730*                                                                *
008740******************************************************************
008750
008760 D-900-WRAP-UP.
008770
008780     CLOSE REPORT-FILE.
008790     DISPLAY " ".
008800     DISPLAY "ORDCRE - ORDER CREATION RUN HAS TERMINATED".
008810     DISPLAY " ".
008820
008830******************************************************************
008840*                         END OF PROGRAM                         *
008850******************************************************************
