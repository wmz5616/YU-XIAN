000010*****************************************************************
000020*                                                               *
000030*   RFDCPY  --  REFUND-FEEDBACK AUDIT TRAIL RECORD LAYOUT       *
000040*   (C) MSTATE SYSTEMS GROUP                                    *
000050*                                                               *
000060*   ONE ENTRY PER REFUND EVENT (CUSTOMER APPLICATION, ADMIN     *
000070*   APPROVAL, OR ADMIN REJECTION).  APPEND-ONLY -- WRITTEN BY   *
000080*   RFDWFL AND NEVER REWRITTEN OR DELETED.                      *
000090*                                                               *
000100*   ORGANIZATION IS SEQUENTIAL.                                 *
000110*                                                               *
000120*****************************************************************
000130*    MAINTENANCE HISTORY                                       *
000140*    DATE        PROGRAMMER   REQUEST   DESCRIPTION             *
000150*    ----------  -----------  --------  ---------------------- *
000160*    01/22/1991  T.SATHER     REQ-0143  ORIGINAL LAYOUT         *
000170*    02/08/1999  R.OLUND      REQ-0314  Y2K - CREATE-TIMESTAMP  *
000180*                                       TO CCYYMMDDHHMMSS       *
000190*****************************************************************
000200
000210 01  RFB-REFUND-FEEDBACK.
000220     05  RFB-FEEDBACK-ID             PIC 9(09).
000230     05  RFB-ORDER-ID                PIC 9(09).
000240*        RFB-TYPE - 1 CUSTOMER APPLICATION, 2 ADMIN APPROVAL,
000250*        3 ADMIN REJECTION.
000260     05  RFB-TYPE                    PIC 9(01).
000270         88  RFB-TY-APPLICATION      VALUE 1.
000280         88  RFB-TY-APPROVAL         VALUE 2.
000290         88  RFB-TY-REJECTION        VALUE 3.
000300     05  RFB-CONTENT                 PIC X(500).
000310     05  RFB-OPERATOR                PIC X(20).
000320     05  RFB-CREATE-TIMESTAMP        PIC 9(14).
000330     05  FILLER                      PIC X(20).
