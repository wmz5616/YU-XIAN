000010*****************************************************************
000020*                                                               *
000030*   PRODCPY  --  PRODUCT MASTER RECORD LAYOUT                   *
000040*   (C) MSTATE SYSTEMS GROUP                                    *
000050*                                                               *
000060*   ONE ENTRY PER SEAFOOD ITEM CARRIED IN THE CATALOG.  THE     *
000070*   FILE IS LOADED ONE TIME BY CTLIMP AND IS THEREAFTER KEPT    *
000080*   CURRENT IN PLACE (STOCK DECREMENTED BY ORDCRE, RESTORED BY  *
000090*   RFDWFL) -- IT IS NEVER REBUILT FROM SCRATCH ONCE POPULATED. *
000100*                                                               *
000110*   ORGANIZATION IS RELATIVE, RELATIVE KEY = PRD-PRODUCT-ID.    *
000120*   PRODUCT-ID IS ASSIGNED SEQUENTIALLY FROM 1 AT IMPORT TIME   *
000130*   SO THE RELATIVE RECORD NUMBER AND THE KEY ARE THE SAME      *
000140*   VALUE -- THIS LETS EVERY PROGRAM GO DIRECTLY TO A PRODUCT   *
000150*   RECORD WITHOUT AN INDEX OR A SORT/MATCH PASS.               *
000160*                                                               *
000170*****************************************************************
000180*    MAINTENANCE HISTORY                                       *
000190*                                                               *
000200*    DATE        PROGRAMMER   REQUEST   DESCRIPTION             *
000210*    ----------  -----------  --------  ---------------------- *
000220*    03/14/1986  T.SATHER     REQ-0041  ORIGINAL LAYOUT         *
000230*    11/02/1989  T.SATHER     REQ-0118  ADDED PRD-ORIGIN FIELD  *
000240*    07/19/1993  R.OLUND      REQ-0204  WIDENED PRD-NAME TO 60  *
000250*    02/08/1999  R.OLUND      REQ-0311  Y2K - LIST-DATE TO      *
000260*                                       CCYYMMDD (WAS YYMMDD)   *
000270*****************************************************************
000280
000290 01  PRD-PRODUCT-RECORD.
000300     05  PRD-PRODUCT-ID              PIC 9(09).
000310     05  PRD-PRODUCT-ID-X REDEFINES
000320         PRD-PRODUCT-ID              PIC X(09).
000330*        PRD-CATEGORY - SEAFOOD CATEGORY, E.G. ABALONE, OYSTER,
000340*        HAIRY CRAB, BOSTON LOBSTER, KING CRAB, MANTIS SHRIMP.
000350     05  PRD-CATEGORY                PIC X(30).
000360*        PRD-NAME MAY CARRY AN ORIGIN QUALIFIER IN PARENS, E.G.
000370*        "BOSTON LOBSTER (MAINE)".
000380     05  PRD-NAME                    PIC X(60).
000390     05  PRD-ORIGIN                  PIC X(30).
000400*        PRD-LIST-DATE - DATE PRODUCT BECAME SELLABLE, CCYYMMDD.
000410     05  PRD-LIST-DATE                PIC 9(08).
000420     05  PRD-LIST-DATE-PARTS REDEFINES
000430         PRD-LIST-DATE.
000440         10  PRD-LIST-DATE-CC        PIC 9(02).
000450         10  PRD-LIST-DATE-YY        PIC 9(02).
000460         10  PRD-LIST-DATE-MM        PIC 9(02).
000470         10  PRD-LIST-DATE-DD        PIC 9(02).
000480*        PRD-DESCRIPTION - MARKETING BLURB, COSMETIC ONLY, NOT
000490*        USED BY ANY BATCH CALCULATION.
000500     05  PRD-DESCRIPTION             PIC X(200).
000510     05  PRD-PRICE                   PIC S9(07)V99.
000520     05  PRD-STOCK                   PIC S9(07).
000530         88  PRD-OUT-OF-STOCK        VALUE ZERO.
000540     05  PRD-IMAGE-PATH              PIC X(60).
000550     05  FILLER                      PIC X(30).
