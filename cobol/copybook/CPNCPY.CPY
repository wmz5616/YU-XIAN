000010*****************************************************************
000020*                                                               *
000030*   CPNCPY  --  COUPON PROMOTIONAL POOL MASTER RECORD LAYOUT    *
000040*   (C) MSTATE SYSTEMS GROUP                                    *
000050*                                                               *
000060*   ONE ENTRY PER COUPON TEMPLATE OFFERED.  CPN-RECEIVED-COUNT  *
000070*   IS MAINTAINED IN PLACE BY CPNISS AS COUPONS ARE HANDED OUT  *
000080*   -- IT MAY NEVER EXCEED CPN-TOTAL-COUNT.                     *
000090*                                                               *
000100*   ORGANIZATION IS RELATIVE, RELATIVE KEY = CPN-COUPON-ID.     *
000110*                                                               *
000120*****************************************************************
000130*    MAINTENANCE HISTORY                                       *
000140*    DATE        PROGRAMMER   REQUEST   DESCRIPTION             *
000150*    ----------  -----------  --------  ---------------------- *
000160*    06/11/1987  T.SATHER     REQ-0071  ORIGINAL LAYOUT         *
000170*    02/08/1999  R.OLUND      REQ-0313  Y2K - VALID-UNTIL TO    *
000180*                                       CCYYMMDD (WAS YYMMDD)   *
000190*****************************************************************
000200
000210 01  CPN-COUPON-RECORD.
000220     05  CPN-COUPON-ID               PIC 9(09).
000230     05  CPN-COUPON-ID-X REDEFINES
000240         CPN-COUPON-ID               PIC X(09).
000250     05  CPN-COUPON-NAME             PIC X(40).
000260     05  CPN-AMOUNT                  PIC S9(05)V99.
000270     05  CPN-MIN-SPEND               PIC S9(07)V99.
000280     05  CPN-TOTAL-COUNT             PIC 9(07).
000290     05  CPN-RECEIVED-COUNT          PIC 9(07).
000300     05  CPN-VALID-UNTIL              PIC 9(08).
000310     05  CPN-VALID-UNTIL-PARTS REDEFINES
000320         CPN-VALID-UNTIL.
000330         10  CPN-VALID-CCYY          PIC 9(04).
000340         10  CPN-VALID-MM            PIC 9(02).
000350         10  CPN-VALID-DD            PIC 9(02).
000360     05  CPN-STATUS                  PIC 9(01).
000370         88  CPN-OPEN-FOR-ISSUE      VALUE 1.
000380         88  CPN-CLOSED              VALUE 0.
000390     05  FILLER                      PIC X(20).
