000010*****************************************************************
000020*                                                               *
000030*   ORDICPY  --  ORDER-ITEM DETAIL RECORD LAYOUT                *
000040*   (C) MSTATE SYSTEMS GROUP                                    *
000050*                                                               *
000060*   ONE ENTRY PER LINE ITEM ON AN ORDER.  WRITTEN ONCE BY       *
000070*   ORDCRE AND NEVER REWRITTEN -- RFDWFL READS THE FILE         *
000080*   SEQUENTIALLY ON AUDIT-APPROVE TO FIND EVERY ITEM BELONGING  *
000090*   TO THE ORDER BEING REFUNDED AND RESTORE PRODUCT STOCK.      *
000100*                                                               *
000110*   ORGANIZATION IS LINE SEQUENTIAL.  KEY IS LOGICAL ONLY       *
000120*   (OI-ORDER-ID + OI-LINE-SEQ) -- THE FILE IS NOT INDEXED,     *
000130*   IT IS SCANNED.                                              *
000140*                                                               *
000150*****************************************************************
000160*    MAINTENANCE HISTORY                                       *
000170*    DATE        PROGRAMMER   REQUEST   DESCRIPTION             *
000180*    ----------  -----------  --------  ---------------------- *
000190*    05/06/1986  T.SATHER     REQ-0051  ORIGINAL LAYOUT         *
000200*    01/22/1991  T.SATHER     REQ-0142  NO CHANGE - CARRIED     *
000210*                                       FORWARD WITH HEADER     *
000220*                                       REQUEST FOR REFUNDS     *
000230*****************************************************************
000240
000250 01  OI-ORDER-ITEM.
000260     05  OI-ORDER-ID                 PIC 9(09).
000270     05  OI-LINE-SEQ                 PIC 9(03).
000280     05  OI-PRODUCT-ID                PIC 9(09).
000290     05  OI-PRODUCT-NAME             PIC X(60).
000300     05  OI-UNIT-PRICE               PIC S9(07)V99.
000310     05  OI-QUANTITY                 PIC S9(05).
000320     05  OI-LINE-TOTAL               PIC S9(07)V99.
000330     05  FILLER                      PIC X(15).
