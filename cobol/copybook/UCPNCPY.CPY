000010*****************************************************************
000020*                                                               *
000030*   UCPNCPY  --  USER-COUPON RECORD LAYOUT                      *
000040*   (C) MSTATE SYSTEMS GROUP                                    *
000050*                                                               *
000060*   ONE ENTRY PER COUPON HELD BY ONE CUSTOMER.  WRITTEN ONCE BY *
000070*   CPNISS WHEN THE COUPON IS ISSUED; UCR-STATUS IS THE ONLY    *
000080*   FIELD EVER REWRITTEN IN PLACE, BY ORDCRE WHEN THE COUPON    *
000090*   IS SPENT ON AN ORDER (UNUSED -> USED).                      *
000100*                                                               *
000110*   ORGANIZATION IS SEQUENTIAL.  KEY IS LOGICAL ONLY             *
000120*   (UCR-USERNAME + UCR-COUPON-ID) -- ORDCRE AND CPNISS BOTH    *
000130*   SCAN THE FILE SEQUENTIALLY TO FIND A MATCHING RECORD.       *
000140*                                                               *
000150*****************************************************************
000160*    MAINTENANCE HISTORY                                       *
000170*    DATE        PROGRAMMER   REQUEST   DESCRIPTION             *
000180*    ----------  -----------  --------  ---------------------- *
000190*    06/11/1987  T.SATHER     REQ-0072  ORIGINAL LAYOUT         *
000200*    02/08/1999  R.OLUND      REQ-0313  Y2K - RECEIVE-TIMESTAMP *
000210*                                       TO CCYYMMDDHHMMSS       *
000220*****************************************************************
000230
000240 01  UCR-USER-COUPON.
000250     05  UCR-USER-COUPON-ID          PIC 9(09).
000260     05  UCR-USERNAME                PIC X(20).
000270     05  UCR-COUPON-ID               PIC 9(09).
000280     05  UCR-COUPON-NAME             PIC X(40).
000290     05  UCR-AMOUNT                  PIC S9(05)V99.
000300     05  UCR-MIN-SPEND               PIC S9(07)V99.
000310     05  UCR-RECEIVE-TIMESTAMP       PIC 9(14).
000320*        UCR-STATUS - UNUSED, USED, OR EXPIRED.
000330     05  UCR-STATUS                  PIC X(08).
000340         88  UCR-ST-UNUSED           VALUE "UNUSED".
000350         88  UCR-ST-USED             VALUE "USED".
000360         88  UCR-ST-EXPIRED          VALUE "EXPIRED".
000370     05  FILLER                      PIC X(20).
