000010*****************************************************************
000020*                                                               *
000030*   ORDHCPY  --  ORDER-HEADER MASTER RECORD LAYOUT              *
000040*   (C) MSTATE SYSTEMS GROUP                                    *
000050*                                                               *
000060*   ONE ENTRY PER CUSTOMER ORDER.  WRITTEN BY ORDCRE AT ORDER   *
000070*   TIME, THEN MAINTAINED IN PLACE BY PAYORD (PAYMENT) AND      *
000080*   RFDWFL (REFUND APPLY/AUDIT) AS OH-STATUS MOVES FORWARD.     *
000090*                                                               *
000100*   ORGANIZATION IS RELATIVE, RELATIVE KEY = OH-ORDER-ID.       *
000110*   ORDER-ID IS ASSIGNED SEQUENTIALLY FROM 1 AT ORDER-CREATE    *
000120*   TIME SO A SEQUENTIAL READ OF THE FILE IN RELATIVE-RECORD    *
000130*   ORDER IS ALSO OLDEST-ORDER-FIRST, WHICH SALRPT AND RFDWFL'S *
000140*   PENDING-REFUND LISTING BOTH DEPEND ON.                      *
000150*                                                               *
000160*****************************************************************
000170*    MAINTENANCE HISTORY                                       *
000180*    DATE        PROGRAMMER   REQUEST   DESCRIPTION             *
000190*    ----------  -----------  --------  ---------------------- *
000200*    05/06/1986  T.SATHER     REQ-0050  ORIGINAL LAYOUT         *
000210*    01/22/1991  T.SATHER     REQ-0142  ADDED REFUND STATUSES   *
000220*    09/03/1994  R.OLUND      REQ-0238  ADDED OH-COUPON-ID      *
000230*    02/08/1999  R.OLUND      REQ-0312  Y2K - TIMESTAMP TO      *
000240*                                       CCYYMMDDHHMMSS (WAS     *
000250*                                       YYMMDDHHMMSS)           *
000260*****************************************************************
000270
000280 01  OH-ORDER-HEADER.
000290     05  OH-ORDER-ID                 PIC 9(09).
000300     05  OH-ORDER-ID-X REDEFINES
000310         OH-ORDER-ID                 PIC X(09).
000320     05  OH-USERNAME                 PIC X(20).
000330*        OH-STATUS DRIVES THE ONE-WAY LIFE CYCLE --
000340*        AWAITING-PAY, PAID, REFUND-PENDING, REFUNDED,
000350*        REFUND-REJECTED, AWAITING-SHIP.
000360     05  OH-STATUS                   PIC X(15).
000370         88  OH-ST-AWAITING-SHIP     VALUE "AWAITING-SHIP".
000380         88  OH-ST-AWAITING-PAY      VALUE "AWAITING-PAY".
000390         88  OH-ST-PAID              VALUE "PAID".
000400         88  OH-ST-REFUND-PENDING    VALUE "REFUND-PENDING".
000410         88  OH-ST-REFUNDED          VALUE "REFUNDED".
000420         88  OH-ST-REFUND-REJECTED   VALUE "REFUND-REJECTED".
000430     05  OH-CREATE-TIMESTAMP         PIC 9(14).
000440     05  OH-CREATE-TS-PARTS REDEFINES
000450         OH-CREATE-TIMESTAMP.
000460         10  OH-CREATE-DATE          PIC 9(08).
000470         10  OH-CREATE-DATE-PARTS REDEFINES
000480             OH-CREATE-DATE.
000490             15  OH-CREATE-CCYY      PIC 9(04).
000500             15  OH-CREATE-MM        PIC 9(02).
000510             15  OH-CREATE-DD        PIC 9(02).
000520         10  OH-CREATE-TIME          PIC 9(06).
000530*        OH-PRODUCT-NAMES - "NAME x QTY, NAME x QTY" DISPLAY
000540*        STRING, TRAILING ", " TRIMMED BY ORDCRE.
000550     05  OH-PRODUCT-NAMES            PIC X(200).
000560     05  OH-SUBTOTAL                 PIC S9(07)V99.
000570     05  OH-DISCOUNT-AMT             PIC S9(07)V99.
000580     05  OH-SHIPPING-FEE             PIC S9(05)V99.
000590     05  OH-TOTAL-PRICE              PIC S9(07)V99.
000600     05  OH-RECEIVER-NAME            PIC X(30).
000610     05  OH-RECEIVER-PHONE           PIC X(20).
000620     05  OH-RECEIVER-ADDRESS         PIC X(100).
000630     05  OH-COUPON-ID                PIC 9(09).
000640         88  OH-NO-COUPON-USED       VALUE ZERO.
000650     05  FILLER                      PIC X(27).
