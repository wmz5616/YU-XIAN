000010*****************************************************************
000020*                                                               *
000030*   PRDIMP  --  PRODUCT-IMPORT-LINE WORKING LAYOUT              *
000040*   (C) MSTATE SYSTEMS GROUP                                    *
000050*                                                               *
000060*   HOLDS ONE PARSED LINE OF THE PIPE/DASH DELIMITED CATALOG    *
000070*   FLAT FILE AFTER CTLIMP HAS UNSTRUNG IT ON "-".  THE FLAT    *
000080*   FILE ITSELF IS READ AS PIC X(400) -- THIS GROUP IS WHERE    *
000090*   THE INDIVIDUAL FIELDS LAND ONCE SPLIT OUT.                  *
000100*                                                               *
000110*****************************************************************
000120*    MAINTENANCE HISTORY                                       *
000130*    DATE        PROGRAMMER   REQUEST   DESCRIPTION             *
000140*    ----------  -----------  --------  ---------------------- *
000150*    04/02/1986  T.SATHER     REQ-0042  ORIGINAL LAYOUT         *
000160*    02/08/1999  R.OLUND      REQ-0311  Y2K - PIL-LIST-DATE-TXT *
000170*                                       EXPECTS 4-DIGIT YEAR    *
000180*****************************************************************
000190
000200 01  PIL-IMPORT-LINE.
000210     05  PIL-CATEGORY                PIC X(30).
000220     05  PIL-NAME                    PIC X(60).
000230     05  PIL-ORIGIN                  PIC X(30).
000240*        PIL-LIST-DATE-TXT ARRIVES AS "YYYY.MM.DD".
000250     05  PIL-LIST-DATE-TXT           PIC X(10).
000260     05  PIL-LIST-DATE-TXT-PARTS REDEFINES
000270         PIL-LIST-DATE-TXT.
000280         10  PIL-TXT-YEAR            PIC X(04).
000290         10  FILLER                  PIC X(01).
000300         10  PIL-TXT-MONTH           PIC X(02).
000310         10  FILLER                  PIC X(01).
000320         10  PIL-TXT-DAY             PIC X(02).
000330*        REMAINING DELIMITED FIELDS ARE CARRIED BUT NOT PRICED.
000340     05  PIL-TRAILING-FIELDS         PIC X(200).
000350     05  FILLER                      PIC X(20).
