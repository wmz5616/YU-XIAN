000010 IDENTIFICATION DIVISION.
000020************************
000030
000040 PROGRAM-ID. PAYORD.
000050 AUTHOR. T. SATHER.
000060 INSTALLATION. M STATE SYSTEMS GROUP.
000070 DATE-WRITTEN. MARCH 3RD 1988.
000080 DATE-COMPILED.
000090 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION RUN ONLY.  DO NOT
000100     COMPILE OR EXECUTE OUTSIDE THE ORDER-PAYMENT BATCH STEP.
000110******************************************************************
000120*                      PROGRAM NARRATIVE                        *
000130*                                                                *
000140*    PAYORD POSTS CUSTOMER PAYMENTS AGAINST THE ORDER-HEADER     *
000150*    MASTER.  ONE TRANSACTION RECORD CARRIES ONE ORDER-ID.  THE  *
000160*    ORDER MUST BE ON FILE AND SITTING IN AWAITING-PAY STATUS OR *
000170*    THE TRANSACTION IS REJECTED AND LOGGED -- THE ORDER IS LEFT *
000180*    UNTOUCHED.  THIS IS A STATUS TRANSITION ONLY.  NO AMOUNT ON *
000190*    THE ORDER IS RECOMPUTED OR TOUCHED BY THIS PROGRAM.         *
000200*                                                                *
000210*        INPUT:     PYMACTN.DAT  - PAYMENT TRANSACTIONS          *
000220*        I-O:       ORDHDR.DAT   - ORDER-HEADER MASTER           *
000230*        OUTPUT:    PAYORDRT.RPT - PAYMENT RUN REPORT          *
000240*                                                                *
000250******************************************************************
000260*    CHANGE LOG                                                  *
000270*    DATE        PROGRAMMER   REQUEST   DESCRIPTION              *
000280*    ----------  -----------  --------  ----------------------   *
000290*    03/03/1988  T.SATHER     REQ-0085  ORIGINAL PROGRAM         *
000300*    02/08/1999  R.OLUND      REQ-0315  Y2K - RUN-DATE HEADING   *
000310*                                       WIDENED TO CCYY          *
000320*    09/14/2001  D.KRANTZ     REQ-0392  TRANSACTION RECORD NOW   *
000330*                                       VALIDATED FOR NUMERIC    *
000340*                                       ORDER-ID BEFORE THE      *
000350*                                       MASTER IS EVER TOUCHED   *
000360******************************************************************
000370
000380 ENVIRONMENT DIVISION.
000390**********************
000400
000410 CONFIGURATION SECTION.
000420***********************
000430
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS POSITIVE-DIGITS IS "0123456789".
000470
000480 INPUT-OUTPUT SECTION.
000490**********************
000500
000510 FILE-CONTROL.
000520
000530     SELECT PAYMENT-ACTION-FILE
000540         ASSIGN TO PYMACTN
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560
000570     SELECT ORDER-HEADER-MASTER
000580         ASSIGN TO ORDHDR
000590         ORGANIZATION IS RELATIVE
000600         ACCESS MODE IS DYNAMIC
000610         RELATIVE KEY IS WA-ORDER-RELKEY
000620         FILE STATUS IS WA-ORDER-STATUS.
000630
000640     SELECT REPORT-FILE
000650         ASSIGN TO PAYORDRT
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670
000680/
000690 DATA DIVISION.
000700***************
000710
000720 FILE SECTION.
000730**************
000740
000750******************************************************************
000760*                                                                *
000770*    INPUT FILE -    PAYMENT TRANSACTIONS                       *
000780*                                                                *
000790******************************************************************
000800
000810 FD  PAYMENT-ACTION-FILE.
000820
000830 01  PY-ACTION-RECORD.
000840*        PY-ORDER-ID-TEXT - THE ORDER-ID OF THE ORDER BEING
000850*        PAID, CARRIED AS TEXT SO IT CAN BE CHECKED FOR
000860*        NON-NUMERIC GARBAGE BEFORE IT IS EVER USED AS A KEY.
000870     05  PY-ORDER-ID-TEXT             PIC X(09).
000880     05  FILLER                       PIC X(71).
000890
000900******************************************************************
000910*                                                                *
000920*    I-O FILE -      ORDER-HEADER MASTER                        *
000930*                                                                *
000940******************************************************************
000950
000960 FD  ORDER-HEADER-MASTER.
000970
000980 COPY "ORDHCPY.CPY".
000990
001000******************************************************************
001010*                                                                *
001020*    REPORT-FILE -   PAYMENT RUN REPORT                         *
001030*                                                                *
001040******************************************************************
001050
001060 FD  REPORT-FILE.
001070
001080 01  REPORT-LINE-OUT.
001090     05  RL-TEXT                      PIC X(78).
001100     05  FILLER                       PIC XX.
001110
001120/
001130 WORKING-STORAGE SECTION.
001140************************
001150
001160******************************************************************
001170*                                                                *
001180*                        SWITCHES                                *
001190*                                                                *
001200******************************************************************
001210
001220 01  SWITCHES.
001230     05  SW-END-OF-FILE               PIC X VALUE "N".
001240         88  END-OF-FILE              VALUE "Y".
001250     05  SW-ACTION-VALID              PIC X VALUE "Y".
001260         88  ACTION-IS-VALID          VALUE "Y".
001270     05  FILLER                       PIC X(06).
001280
001290******************************************************************
001300*                                                                *
001310*                      ACCUMULATORS                             *
001320*                                                                *
001330******************************************************************
001340
001350 01  ACCUMULATORS.
001360     05  AC-PAYMENTS-POSTED           PIC 9(5)    COMP.
001370     05  AC-ACTIONS-REJECTED          PIC 9(5)    COMP.
001380     05  FILLER                       PIC X(08).
001390
001400******************************************************************
001410*                                                                *
001420*                       WORK AREA FIELDS                        *
001430*                                                                *
001440******************************************************************
001450
001460 01  WORK-AREA.
001470     05  WA-TODAYS-DATE-8             PIC 9(08).
001480     05  WA-TODAYS-DATE-PARTS REDEFINES
001490         WA-TODAYS-DATE-8.
001500         10  WA-TODAYS-CCYY           PIC 9(04).
001510         10  WA-TODAYS-MM             PIC 9(02).
001520         10  WA-TODAYS-DD             PIC 9(02).
001530
001540     05  WA-TODAYS-TIME-8             PIC 9(08).
001550     05  WA-TODAYS-TIME-PARTS REDEFINES
001560         WA-TODAYS-TIME-8.
001570         10  WA-TODAYS-HH             PIC 9(02).
001580         10  WA-TODAYS-MN             PIC 9(02).
001590         10  WA-TODAYS-SS             PIC 9(02).
001600         10  FILLER                   PIC 9(02).
001610
001620     05  WA-RUN-DATE-DISPLAY.
001630         10  WA-RUN-MM                PIC 99.
001640         10  WA-RUN-DD                PIC 99.
001650         10  WA-RUN-CCYY              PIC 9(4).
001660
001670     05  WA-ORDER-RELKEY              PIC 9(9)    COMP.
001680     05  WA-ORDER-STATUS              PIC XX.
001690
001700     05  WA-REQUEST-ORDER-ID          PIC 9(9)    COMP.
001710     05  WA-REJECT-REASON             PIC X(40).
001720
001730******************************************************************
001740*                                                                *
001750*              TRANSACTION FIELDS FOR ONE RECORD                *
001760*                                                                *
001770******************************************************************
001780
001790 01  TRANSACTION-FIELDS.
001800     05  TF-ORDER-ID-TEXT             PIC X(09).
001810     05  TF-ORDER-ID-NUM REDEFINES
001820         TF-ORDER-ID-TEXT             PIC 9(09).
001830     05  FILLER                       PIC X(10).
001840
001850/
001860******************************************************************
001870*                                                                *
001880*           REPORT HEADING, DETAIL AND SUMMARY LINES             *
001890*                                                                *
001900******************************************************************
001910
001920 01  REPORT-HEADINGS.
001930     05  RH-LINE-1.
001940         10  FILLER                   PIC X(06) VALUE "DATE: ".
001950         10  RH-RUN-DATE              PIC Z9/99/9999.
001960         10  FILLER                   PIC X(10) VALUE SPACES.
001970         10  FILLER                   PIC X(30) VALUE
001980             "SEAFOOD MARKETPLACE".
001990         10  FILLER                   PIC X(10) VALUE SPACES.
002000         10  FILLER                   PIC X(10) VALUE
002010             "PAYMENT RUN".
002020
002030     05  RH-LINE-2.
002040         10  FILLER                   PIC X(80) VALUE ALL "-".
002050
002060 01  DETAIL-LINES.
002070     05  DL-PAID-LINE.
002080         10  FILLER                   PIC X(15) VALUE
002090             "PAYMENT POSTED ".
002100         10  DL-PAID-ORDER-ID         PIC ZZZZZZZZ9.
002110         10  FILLER                   PIC X(55) VALUE SPACES.
002120
002130     05  DL-REJECT-LINE.
002140         10  FILLER                   PIC X(09) VALUE
002150             "REJECTED ".
002160         10  DL-REJ-ORDER-ID          PIC ZZZZZZZZ9.
002170         10  FILLER                   PIC X(10) VALUE
002180             " REASON: ".
002190         10  DL-REJ-REASON            PIC X(40).
002200
002210 01  SUMMARY-LINES.
002220     05  SL-LINE-1.
002230         10  FILLER                   PIC X(20) VALUE SPACES.
002240         10  FILLER                   PIC X(25) VALUE
002250             "PAYMENTS POSTED        =".
002260         10  FILLER                   PIC X VALUE SPACES.
002270         10  SL-POSTED                PIC ZZ,ZZ9.
002280
002290     05  SL-LINE-2.
002300         10  FILLER                   PIC X(20) VALUE SPACES.
002310         10  FILLER                   PIC X(25) VALUE
002320             "ACTIONS REJECTED       =".
002330         10  FILLER                   PIC X VALUE SPACES.
002340         10  SL-ACTIONS-REJECTED      PIC ZZ,ZZ9.
002350
002360/
002370 PROCEDURE DIVISION.
002380*******************
002390******************************************************************
002400*                                                                *
002410*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
002420*                                                                *
002430******************************************************************
002440
002450 MAIN-PROGRAM.
002460
002470     PERFORM A-100-INITIALIZATION.
002480     PERFORM C-100-PROCESS-FILE.
002490     PERFORM D-900-WRAP-UP.
002500     STOP RUN.
002510
002520******************************************************************
002530*                                                                *
002540*    ONE-TIME SETUP -- OPEN FILES, LOAD THE RUN DATE             *
002550*                                                                *
002560******************************************************************
002570
002580 A-100-INITIALIZATION.
002590
002600     INITIALIZE ACCUMULATORS.
002610     MOVE "N" TO SW-END-OF-FILE.
002620
002630     OPEN OUTPUT REPORT-FILE.
002640
002650     ACCEPT WA-TODAYS-DATE-8 FROM DATE YYYYMMDD.
002660     ACCEPT WA-TODAYS-TIME-8 FROM TIME.
002670     MOVE WA-TODAYS-MM TO WA-RUN-MM.
002680     MOVE WA-TODAYS-DD TO WA-RUN-DD.
002690     MOVE WA-TODAYS-CCYY TO WA-RUN-CCYY.
002700
002710     PERFORM A-110-OPEN-ORDER-HEADER.
002720
002730     MOVE WA-RUN-DATE-DISPLAY TO RH-RUN-DATE.
002740     WRITE REPORT-LINE-OUT FROM RH-LINE-1
002750         AFTER ADVANCING TOP-OF-FORM.
002760     WRITE REPORT-LINE-OUT FROM RH-LINE-2
002770         AFTER ADVANCING 1 LINE.
002780
002790******************************************************************
002800*                                                                *
002810*    OPEN THE ORDER-HEADER MASTER, CREATING IT IF ABSENT         *
002820*                                                                *
002830******************************************************************
002840
002850 A-110-OPEN-ORDER-HEADER.
002860
002870     OPEN I-O ORDER-HEADER-MASTER.
002880     IF WA-ORDER-STATUS = "35" OR WA-ORDER-STATUS = "05"
002890         CLOSE ORDER-HEADER-MASTER
002900         OPEN OUTPUT ORDER-HEADER-MASTER
002910         CLOSE ORDER-HEADER-MASTER
002920         OPEN I-O ORDER-HEADER-MASTER
002930     END-IF.
002940
002950/
002960******************************************************************
002970*                                                                *
002980*             FILE PROCESSING CONTROL PARAGRAPH                  *
002990*                                                                *
003000******************************************************************
003010
003020 C-100-PROCESS-FILE.
003030
003040     OPEN INPUT PAYMENT-ACTION-FILE.
003050     MOVE "N" TO SW-END-OF-FILE.
003060
003070     READ PAYMENT-ACTION-FILE
003080         AT END
003090             MOVE "Y" TO SW-END-OF-FILE.
003100
003110     PERFORM C-200-PROCESS-RECORD
003120         UNTIL END-OF-FILE.
003130
003140     CLOSE PAYMENT-ACTION-FILE.
003150     CLOSE ORDER-HEADER-MASTER.
003160
003170     MOVE AC-PAYMENTS-POSTED TO SL-POSTED.
003180     MOVE AC-ACTIONS-REJECTED TO SL-ACTIONS-REJECTED.
003190     WRITE REPORT-LINE-OUT FROM SL-LINE-1
003200         AFTER ADVANCING 2 LINES.
003210     WRITE REPORT-LINE-OUT FROM SL-LINE-2
003220         AFTER ADVANCING 1 LINE.
003230
003240******************************************************************
003250*                                                                *
003260*    VALIDATE ONE TRANSACTION RECORD, POST IT, THEN READ NEXT    *
003270*                                                                *
003280******************************************************************
003290
003300 C-200-PROCESS-RECORD.
003310
003320     MOVE "Y" TO SW-ACTION-VALID.
003330     MOVE SPACES TO WA-REJECT-REASON.
003340     MOVE PY-ORDER-ID-TEXT TO TF-ORDER-ID-TEXT.
003350
003360     PERFORM B-100-POST-PAYMENT
003370         THRU B-100-EXIT.
003380
003390     READ PAYMENT-ACTION-FILE
003400         AT END
003410             MOVE "Y" TO SW-END-OF-FILE.
003420
003430/
003440******************************************************************
003450*                                                                *
003460*    POST -- ORDER MUST EXIST AND BE AWAITING-PAY.  TRANSITION   *
003470*    STATUS TO PAID.  NO FINANCIAL FIELD IS TOUCHED.             *
003480*                                                                *
003490******************************************************************
003500
003510 B-100-POST-PAYMENT.
003520
003530     IF TF-ORDER-ID-TEXT NOT NUMERIC
003540         MOVE "N" TO SW-ACTION-VALID
003550         MOVE "NON-NUMERIC ORDER-ID" TO WA-REJECT-REASON
003560         MOVE ZERO TO WA-REQUEST-ORDER-ID
003570         GO TO B-100-EXIT.
003580
003590     MOVE TF-ORDER-ID-NUM TO WA-REQUEST-ORDER-ID.
003600     MOVE WA-REQUEST-ORDER-ID TO WA-ORDER-RELKEY.
003610
003620     READ ORDER-HEADER-MASTER
003630         INVALID KEY
003640             MOVE "N" TO SW-ACTION-VALID
003650             MOVE "ORDER NOT FOUND" TO WA-REJECT-REASON
003660             GO TO B-100-EXIT.
003670
003680     IF NOT OH-ST-AWAITING-PAY
003690         MOVE "N" TO SW-ACTION-VALID
003700         MOVE "ORDER NOT IN AWAITING-PAY STATUS"
003710             TO WA-REJECT-REASON
003720         GO TO B-100-EXIT
003730     END-IF.
003740
003750     SET OH-ST-PAID TO TRUE.
003760     REWRITE OH-ORDER-HEADER.
003770
003780     ADD 1 TO AC-PAYMENTS-POSTED.
003790     MOVE WA-REQUEST-ORDER-ID TO DL-PAID-ORDER-ID.
003800     WRITE REPORT-LINE-OUT FROM DL-PAID-LINE
003810         AFTER ADVANCING 1 LINE.
003820
003830 B-100-EXIT.
003840     EXIT.
003850
003860     IF NOT ACTION-IS-VALID
003870         ADD 1 TO AC-ACTIONS-REJECTED
003880         MOVE WA-REQUEST-ORDER-ID TO DL-REJ-ORDER-ID
003890         MOVE WA-REJECT-REASON TO DL-REJ-REASON
003900         WRITE REPORT-LINE-OUT FROM DL-REJECT-LINE
003910             AFTER ADVANCING 1 LINE
003920     END-IF.
003930
003940/
003950******************************************************************
003960*                                                                *
003970*                      END OF JOB PARAGRAPH                      *
003980*                                                                *
003990******************************************************************
004000
004010 D-900-WRAP-UP.
004020
004030     CLOSE REPORT-FILE.
004040     DISPLAY " ".
004050     DISPLAY "PAYORD - ORDER PAYMENT RUN HAS TERMINATED".
004060     DISPLAY " ".
