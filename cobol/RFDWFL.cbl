000010 IDENTIFICATION DIVISION.
000020************************
000030
000040 PROGRAM-ID. RFDWFL.
000050 AUTHOR. T. SATHER.
000060 INSTALLATION. M STATE SYSTEMS GROUP.
000070 DATE-WRITTEN. JANUARY 22ND 1991.
000080 DATE-COMPILED.
000090 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION RUN ONLY.  DO NOT
000100     COMPILE OR EXECUTE OUTSIDE THE REFUND BATCH STEP.
000110******************************************************************
000120*                      PROGRAM NARRATIVE                         *
000130*                                                                *
000140*    RFDWFL DRIVES THE ENTIRE REFUND WORKFLOW FROM ONE ACTION    *
000150*    FILE CARRYING FOUR RECORD TYPES --                           *
000160*                                                                *
000170*        A  CUSTOMER APPLIES FOR A REFUND ON A PAID ORDER.  THE  *
000180*           ORDER MOVES PAID TO REFUND-PENDING.                  *
000190*        L  LIST EVERY ORDER CURRENTLY SITTING IN REFUND-        *
000200*           PENDING, OLDEST FIRST.                                *
000210*        P  ADMIN APPROVES A PENDING REFUND.  STOCK IS PUT BACK  *
000220*           ON EVERY LINE OF THE ORIGINAL ORDER AND THE ORDER    *
000230*           MOVES TO REFUNDED.                                   *
000240*        J  ADMIN REJECTS A PENDING REFUND.  NO STOCK MOVEMENT.  *
000250*           THE ORDER MOVES TO REFUND-REJECTED.                  *
000260*                                                                *
000270*    EVERY ACTION IS GUARDED ON THE ORDER'S CURRENT STATUS --    *
000280*    WRONG STATUS MEANS THE ACTION IS REJECTED AND LOGGED, THE   *
000290*    ORDER IS LEFT UNTOUCHED.  EVERY APPLY, APPROVAL AND         *
000300*    REJECTION IS ALSO RECORDED ON THE REFUND-FEEDBACK AUDIT     *
000310*    TRAIL, WHICH IS APPEND-ONLY AND NEVER REWRITTEN.            *
000320*                                                                *
000330*        INPUT:     RFDACTN.DAT  - REFUND ACTION REQUESTS        *
000340*        I-O:       ORDHDR.DAT   - ORDER-HEADER MASTER           *
000350*        I-O:       PRODMSTR.DAT - PRODUCT MASTER                *
000360*        INPUT:     ORDITEM.DAT  - ORDER-ITEM FILE (SCANNED)     *
000370*        OUTPUT:    RFDFDBK.DAT  - REFUND-FEEDBACK AUDIT TRAIL   *
000380*        OUTPUT:    RFDWFLRT.RPT - REFUND WORKFLOW RUN REPORT    *
000390*                                                                *
000400******************************************************************
000410*    CHANGE LOG                                                  *
000420*    DATE        PROGRAMMER   REQUEST   DESCRIPTION              *
000430*    ----------  -----------  --------  ----------------------   *
000440*    01/22/1991  T.SATHER     REQ-0143  ORIGINAL PROGRAM         *
000450*    07/19/1993  R.OLUND      REQ-0205  LIST ACTION ADDED SO     *
000460*                                       THE REFUND DESK CAN      *
000470*                                       WORK THE PENDING QUEUE   *
000480*                                       WITHOUT A SEPARATE RUN   *
000490*    02/08/1999  R.OLUND      REQ-0314  Y2K - REFUND-FEEDBACK    *
000500*                                       CREATE-TIMESTAMP TO      *
000510*                                       CCYYMMDDHHMMSS           *
000520*    09/14/2001  D.KRANTZ     REQ-0391  APPROVAL NOW SCANS THE   *
000530*                                       ORDER-ITEM FILE IN       *
000540*                                       FULL FOR EVERY LINE OF   *
000550*                                       THE ORDER BEING REFUNDED *
000560*                                       -- A PRIOR VERSION ONLY  *
000570*                                       RESTORED THE FIRST LINE  *
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610**********************
000620
000630 CONFIGURATION SECTION.
000640***********************
000650
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS POSITIVE-DIGITS IS "0123456789".
000690
000700 INPUT-OUTPUT SECTION.
000710**********************
000720
000730 FILE-CONTROL.
000740
000750     SELECT REFUND-ACTION-FILE
000760         ASSIGN TO RFDACTN
000770         ORGANIZATION IS LINE SEQUENTIAL.
000780
000790     SELECT ORDER-HEADER-MASTER
000800         ASSIGN TO ORDHDR
000810         ORGANIZATION IS RELATIVE
000820         ACCESS MODE IS DYNAMIC
000830         RELATIVE KEY IS WA-ORDER-RELKEY
000840         FILE STATUS IS WA-ORDER-STATUS.
000850
000860     SELECT PRODUCT-MASTER
000870         ASSIGN TO PRODMSTR
000880         ORGANIZATION IS RELATIVE
000890         ACCESS MODE IS DYNAMIC
000900         RELATIVE KEY IS WA-PRODUCT-RELKEY
000910         FILE STATUS IS WA-PRODUCT-STATUS.
000920
000930     SELECT ORDER-ITEM-FILE
000940         ASSIGN TO ORDITEM
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WA-ITEM-STATUS.
000970
000980     SELECT REFUND-FEEDBACK-FILE
000990         ASSIGN TO RFDFDBK
001000         ORGANIZATION IS SEQUENTIAL
001010         FILE STATUS IS WA-FEEDBACK-STATUS.
001020
001030     SELECT REPORT-FILE
001040         ASSIGN TO RFDWFLRT
001050         ORGANIZATION IS LINE SEQUENTIAL.
001060
001070/
001080 DATA DIVISION.
001090***************
001100
001110 FILE SECTION.
001120**************
001130
001140******************************************************************
001150*                                                                *
001160*    INPUT FILE -    REFUND ACTION REQUESTS                      *
001170*                                                                *
001180******************************************************************
001190
001200 FD  REFUND-ACTION-FILE.
001210
001220 01  RF-ACTION-RECORD.
001230*        RF-ACTION-CODE - A APPLY, L LIST-PENDING, P APPROVE,
001240*        J REJECT.
001250     05  RF-ACTION-CODE               PIC X(01).
001260         88  RF-IS-APPLY              VALUE "A".
001270         88  RF-IS-LIST               VALUE "L".
001280         88  RF-IS-APPROVE            VALUE "P".
001290         88  RF-IS-REJECT             VALUE "J".
001300     05  RF-LINE-TEXT                 PIC X(295).
001310     05  FILLER                       PIC X(04).
001320
001330******************************************************************
001340*                                                                *
001350*    I-O FILE -      ORDER-HEADER MASTER                         *
001360*                                                                *
001370******************************************************************
001380
001390 FD  ORDER-HEADER-MASTER.
001400
001410 COPY "ORDHCPY.CPY".
001420
001430******************************************************************
001440*                                                                *
001450*    I-O FILE -      PRODUCT MASTER                              *
001460*                                                                *
001470******************************************************************
001480
001490 FD  PRODUCT-MASTER.
001500
001510 COPY "PRODCPY.CPY".
001520
001530******************************************************************
001540*                                                                *
001550*    INPUT FILE -    ORDER-ITEM FILE (SCANNED ON APPROVAL)       *
001560*                                                                *
001570******************************************************************
001580
001590 FD  ORDER-ITEM-FILE.
001600
001610 COPY "ORDICPY.CPY".
001620
001630******************************************************************
001640*                                                                *
001650*    OUTPUT FILE -   REFUND-FEEDBACK AUDIT TRAIL                 *
001660*                                                                *
001670******************************************************************
001680
001690 FD  REFUND-FEEDBACK-FILE.
001700
001710 COPY "RFDCPY.CPY".
001720
001730******************************************************************
001740*                                                                *
001750*    REPORT-FILE -   REFUND WORKFLOW RUN REPORT                  *
001760*                                                                *
001770******************************************************************
001780
001790 FD  REPORT-FILE.
001800
001810 01  REPORT-LINE-OUT.
001820     05  RL-TEXT                      PIC X(78).
001830     05  FILLER                       PIC XX.
001840
001850/
001860 WORKING-STORAGE SECTION.
001870************************
001880
001890******************************************************************
001900*                                                                *
001910*                        SWITCHES                                *
001920*                                                                *
001930******************************************************************
001940
001950 01  SWITCHES.
001960     05  SW-END-OF-FILE               PIC X VALUE "N".
001970         88  END-OF-FILE              VALUE "Y".
001980     05  SW-ACTION-VALID              PIC X VALUE "Y".
001990         88  ACTION-IS-VALID          VALUE "Y".
002000     05  SW-END-OF-SCAN               PIC X VALUE "N".
002010         88  END-OF-SCAN              VALUE "Y".
002020     05  SW-END-OF-ITEM-SCAN          PIC X VALUE "N".
002030         88  END-OF-ITEM-SCAN         VALUE "Y".
002040     05  SW-APPROVE-ACTION            PIC X VALUE "N".
002050         88  APPROVE-ACTION           VALUE "Y".
002060     05  FILLER                       PIC X(06).
002070
002080******************************************************************
002090*                                                                *
002100*                      ACCUMULATORS                              *
002110*                                                                *
002120******************************************************************
002130
002140 01  ACCUMULATORS.
002150     05  AC-REFUNDS-APPLIED           PIC 9(5)    COMP.
002160     05  AC-REFUNDS-LISTED            PIC 9(5)    COMP.
002170     05  AC-REFUNDS-APPROVED          PIC 9(5)    COMP.
002180     05  AC-REFUNDS-REJECTED          PIC 9(5)    COMP.
002190     05  AC-ACTIONS-REJECTED          PIC 9(5)    COMP.
002200     05  AC-HIGH-ORDER-ID             PIC 9(9)    COMP.
002210     05  AC-NEXT-FEEDBACK-ID          PIC 9(9)    COMP.
002220     05  FILLER                       PIC X(08).
002230
002240******************************************************************
002250*                                                                *
002260*                       WORK AREA FIELDS                         *
002270*                                                                *
002280******************************************************************
002290
002300 01  WORK-AREA.
002310     05  WA-TODAYS-DATE-8             PIC 9(08).
002320     05  WA-TODAYS-DATE-PARTS REDEFINES
002330         WA-TODAYS-DATE-8.
002340         10  WA-TODAYS-CCYY           PIC 9(04).
002350         10  WA-TODAYS-MM             PIC 9(02).
002360         10  WA-TODAYS-DD             PIC 9(02).
002370
002380     05  WA-TODAYS-TIME-8             PIC 9(08).
002390     05  WA-TODAYS-TIME-PARTS REDEFINES
002400         WA-TODAYS-TIME-8.
002410         10  WA-TODAYS-HH             PIC 9(02).
002420         10  WA-TODAYS-MN             PIC 9(02).
002430         10  WA-TODAYS-SS             PIC 9(02).
002440         10  FILLER                   PIC 9(02).
002450
002460     05  WA-RUN-DATE-DISPLAY.
002470         10  WA-RUN-MM                PIC 99.
002480         10  WA-RUN-DD                PIC 99.
002490         10  WA-RUN-CCYY              PIC 9(4).
002500
002510     05  WA-CREATE-TS.
002520         10  WA-CTS-DATE              PIC 9(08).
002530         10  WA-CTS-TIME              PIC 9(06).
002540     05  WA-CREATE-TIMESTAMP REDEFINES
002550         WA-CREATE-TS                 PIC 9(14).
002560
002570     05  WA-ORDER-RELKEY              PIC 9(9)    COMP.
002580     05  WA-ORDER-STATUS              PIC XX.
002590     05  WA-PRODUCT-RELKEY            PIC 9(9)    COMP.
002600     05  WA-PRODUCT-STATUS            PIC XX.
002610     05  WA-ITEM-STATUS               PIC XX.
002620     05  WA-FEEDBACK-STATUS           PIC XX.
002630
002640     05  WA-REQUEST-ORDER-ID          PIC 9(9)    COMP.
002650     05  WA-REQUEST-OPERATOR          PIC X(20).
002660     05  WA-REQUEST-REASON            PIC X(200).
002670     05  WA-REJECT-REASON             PIC X(40).
002680
002690     05  WA-FEEDBACK-TYPE             PIC 9(01).
002700     05  WA-FEEDBACK-CONTENT          PIC X(200).
002710     05  WA-FEEDBACK-OPERATOR         PIC X(20).
002720     05  FILLER                       PIC X(10).
002730
002740******************************************************************
002750*                                                                *
002760*                UNSTRING WORK FIELDS FOR ONE RECORD             *
002770*                                                                *
002780******************************************************************
002790
002800 01  UNSTRING-FIELDS.
002810     05  UF-FIELD-1                   PIC X(09).
002820     05  UF-ORDER-ID-NUM REDEFINES
002830         UF-FIELD-1                   PIC 9(09).
002840     05  UF-FIELD-2                   PIC X(200).
002850     05  UF-FIELD-3                   PIC X(200).
002860     05  UF-POINTER                   PIC 999     COMP.
002870     05  FILLER                       PIC X(10).
002880
002890/
002900******************************************************************
002910*                                                                *
002920*           REPORT HEADING, DETAIL AND SUMMARY LINES             *
002930*                                                                *
002940******************************************************************
002950
002960 01  REPORT-HEADINGS.
002970     05  RH-LINE-1.
002980         10  FILLER                   PIC X(06) VALUE "DATE: ".
002990         10  RH-RUN-DATE              PIC Z9/99/9999.
003000         10  FILLER                   PIC X(10) VALUE SPACES.
003010         10  FILLER                   PIC X(30) VALUE
003020             "SEAFOOD MARKETPLACE".
003030         10  FILLER                   PIC X(10) VALUE SPACES.
003040         10  FILLER                   PIC X(10) VALUE
003050             "REFUND RUN".
003060
003070     05  RH-LINE-2.
003080         10  FILLER                   PIC X(80) VALUE ALL "-".
003090
003100 01  DETAIL-LINES.
003110     05  DL-APPLY-LINE.
003120         10  FILLER                   PIC X(15) VALUE
003130             "REFUND APPLIED ".
003140         10  DL-APPLY-ORDER-ID        PIC ZZZZZZZZ9.
003150         10  FILLER                   PIC X(55) VALUE SPACES.
003160
003170     05  DL-LIST-LINE.
003180         10  FILLER                   PIC X(07) VALUE
003190             "PENDING".
003200         10  FILLER                   PIC X(02) VALUE SPACES.
003210         10  DL-LIST-ORDER-ID         PIC ZZZZZZZZ9.
003220         10  FILLER                   PIC X(02) VALUE SPACES.
003230         10  DL-LIST-USERNAME         PIC X(20).
003240         10  FILLER                   PIC X(02) VALUE SPACES.
003250         10  DL-LIST-TOTAL            PIC ZZZ,ZZ9.99.
003260
003270     05  DL-AUDIT-LINE.
003280         10  DL-AUDIT-DISPOSITION     PIC X(16).
003290         10  DL-AUDIT-ORDER-ID        PIC ZZZZZZZZ9.
003300         10  FILLER                   PIC X(53) VALUE SPACES.
003310
003320     05  DL-REJECT-LINE.
003330         10  FILLER                   PIC X(09) VALUE
003340             "REJECTED ".
003350         10  DL-REJ-ORDER-ID          PIC ZZZZZZZZ9.
003360         10  FILLER                   PIC X(10) VALUE
003370             " REASON: ".
003380         10  DL-REJ-REASON            PIC X(40).
003390
003400 01  SUMMARY-LINES.
003410     05  SL-LINE-1.
003420         10  FILLER                   PIC X(20) VALUE SPACES.
003430         10  FILLER                   PIC X(25) VALUE
003440             "REFUNDS APPLIED        =".
003450         10  FILLER                   PIC X VALUE SPACES.
003460         10  SL-APPLIED               PIC ZZ,ZZ9.
003470
003480     05  SL-LINE-2.
003490         10  FILLER                   PIC X(20) VALUE SPACES.
003500         10  FILLER                   PIC X(25) VALUE
003510             "REFUNDS APPROVED       =".
003520         10  FILLER                   PIC X VALUE SPACES.
003530         10  SL-APPROVED              PIC ZZ,ZZ9.
003540
003550     05  SL-LINE-3.
003560         10  FILLER                   PIC X(20) VALUE SPACES.
003570         10  FILLER                   PIC X(25) VALUE
003580             "REFUNDS REJECTED       =".
003590         10  FILLER                   PIC X VALUE SPACES.
003600         10  SL-REJECTED              PIC ZZ,ZZ9.
003610
003620     05  SL-LINE-4.
003630         10  FILLER                   PIC X(20) VALUE SPACES.
003640         10  FILLER                   PIC X(25) VALUE
003650             "ACTIONS REJECTED       =".
003660         10  FILLER                   PIC X VALUE SPACES.
003670         10  SL-ACTIONS-REJECTED      PIC ZZ,ZZ9.
003680
003690/
003700 PROCEDURE DIVISION.
003710*******************
003720******************************************************************
003730*                                                                *
003740*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
003750*                                                                *
003760******************************************************************
003770
003780 MAIN-PROGRAM.
003790
003800     PERFORM A-100-INITIALIZATION.
003810     PERFORM C-100-PROCESS-FILE.
003820     PERFORM D-900-WRAP-UP.
003830     STOP RUN.
003840
003850******************************************************************
003860*                                                                *
003870*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
003880*                                                                *
003890******************************************************************
003900
003910 A-100-INITIALIZATION.
003920
003930     INITIALIZE ACCUMULATORS.
003940     MOVE "N" TO SW-END-OF-FILE.
003950
003960     OPEN OUTPUT REPORT-FILE.
003970
003980     ACCEPT WA-TODAYS-DATE-8 FROM DATE YYYYMMDD.
003990     ACCEPT WA-TODAYS-TIME-8 FROM TIME.
004000     MOVE WA-TODAYS-MM TO WA-RUN-MM.
004010     MOVE WA-TODAYS-DD TO WA-RUN-DD.
004020     MOVE WA-TODAYS-CCYY TO WA-RUN-CCYY.
004030     MOVE WA-TODAYS-DATE-8 TO WA-CTS-DATE.
004040     MOVE WA-TODAYS-TIME-8(1:6) TO WA-CTS-TIME.
004050
004060     PERFORM A-110-OPEN-ORDER-HEADER.
004070     PERFORM A-120-OPEN-PRODUCT-MASTER.
004080     PERFORM A-150-FIND-HIGH-ORDER-ID
004090         THRU A-160-EXIT.
004100     PERFORM A-170-FIND-NEXT-FEEDBACK-ID.
004110
004120     WRITE REPORT-LINE-OUT FROM RH-LINE-1
004130         AFTER ADVANCING TOP-OF-FORM.
004140     WRITE REPORT-LINE-OUT FROM RH-LINE-2
004150         AFTER ADVANCING 1 LINE.
004160
004170******************************************************************
004180*                                                                *
004190*    OPEN THE ORDER-HEADER MASTER, CREATING IT IF ABSENT         *
004200*                                                                *
004210******************************************************************
004220
004230 A-110-OPEN-ORDER-HEADER.
004240
004250     OPEN I-O ORDER-HEADER-MASTER.
004260     IF WA-ORDER-STATUS = "35" OR WA-ORDER-STATUS = "05"
004270         CLOSE ORDER-HEADER-MASTER
004280         OPEN OUTPUT ORDER-HEADER-MASTER
004290         CLOSE ORDER-HEADER-MASTER
004300         OPEN I-O ORDER-HEADER-MASTER
004310     END-IF.
004320
004330******************************************************************
004340*                                                                *
004350*    OPEN THE PRODUCT MASTER, CREATING IT IF ABSENT              *
004360*                                                                *
004370******************************************************************
004380
004390 A-120-OPEN-PRODUCT-MASTER.
004400
004410     OPEN I-O PRODUCT-MASTER.
004420     IF WA-PRODUCT-STATUS = "35" OR WA-PRODUCT-STATUS = "05"
004430         CLOSE PRODUCT-MASTER
004440         OPEN OUTPUT PRODUCT-MASTER
004450         CLOSE PRODUCT-MASTER
004460         OPEN I-O PRODUCT-MASTER
004470     END-IF.
004480
004490******************************************************************
004500*                                                                *
004510*    PROBE THE ORDER-HEADER MASTER TO FIND THE HIGHEST ASSIGNED  *
004520*    ORDER-ID CURRENTLY ON FILE -- B-200-LIST-PENDING WALKS      *
004530*    RELATIVE KEYS 1 THROUGH THIS VALUE                          *
004540*                                                                *
004550******************************************************************
004560
004570 A-150-FIND-HIGH-ORDER-ID.
004580
004590     MOVE ZERO TO AC-HIGH-ORDER-ID.
004600     MOVE 1 TO WA-ORDER-RELKEY.
004610
004620 A-160-PROBE-ORDER-ID.
004630
004640     READ ORDER-HEADER-MASTER
004650         INVALID KEY
004660             GO TO A-160-EXIT.
004670     MOVE WA-ORDER-RELKEY TO AC-HIGH-ORDER-ID.
004680     ADD 1 TO WA-ORDER-RELKEY.
004690     GO TO A-160-PROBE-ORDER-ID.
004700
004710 A-160-EXIT.
004720     EXIT.
004730
004740******************************************************************
004750*                                                                *
004760*    FIND THE NEXT UNUSED REFUND-FEEDBACK ID BY COUNTING THE     *
004770*    EXISTING RECORDS ON THE SEQUENTIAL AUDIT TRAIL FILE         *
004780*                                                                *
004790******************************************************************
004800
004810 A-170-FIND-NEXT-FEEDBACK-ID.
004820
004830     MOVE "N" TO SW-END-OF-SCAN.
004840     MOVE ZERO TO AC-NEXT-FEEDBACK-ID.
004850     OPEN INPUT REFUND-FEEDBACK-FILE.
004860     IF WA-FEEDBACK-STATUS = "35" OR WA-FEEDBACK-STATUS = "05"
004870         MOVE 1 TO AC-NEXT-FEEDBACK-ID
004880     ELSE
004890         PERFORM A-180-COUNT-FEEDBACK-REC
004900             THRU A-180-EXIT
004910             UNTIL END-OF-SCAN
004920         ADD 1 TO AC-NEXT-FEEDBACK-ID
004930         CLOSE REFUND-FEEDBACK-FILE
004940     END-IF.
004950
004960 A-180-COUNT-FEEDBACK-REC.
004970
004980     READ REFUND-FEEDBACK-FILE
004990         AT END
005000             MOVE "Y" TO SW-END-OF-SCAN
005010             GO TO A-180-EXIT.
005020     ADD 1 TO AC-NEXT-FEEDBACK-ID.
005030
005040 A-180-EXIT.
005050     EXIT.
005060
005070/
005080******************************************************************
005090*                                                                *
005100*             FILE PROCESSING CONTROL PARAGRAPH                  *
005110*                                                                *
005120******************************************************************
005130
005140 C-100-PROCESS-FILE.
005150
005160     OPEN INPUT REFUND-ACTION-FILE.
005170     MOVE "N" TO SW-END-OF-FILE.
005180
005190     READ REFUND-ACTION-FILE
005200         AT END
005210             MOVE "Y" TO SW-END-OF-FILE.
005220
005230     PERFORM C-200-PROCESS-RECORD
005240         UNTIL END-OF-FILE.
005250
005260     CLOSE REFUND-ACTION-FILE.
005270     CLOSE ORDER-HEADER-MASTER.
005280     CLOSE PRODUCT-MASTER.
005290
005300     MOVE AC-REFUNDS-APPLIED TO SL-APPLIED.
005310     MOVE AC-REFUNDS-APPROVED TO SL-APPROVED.
005320     MOVE AC-REFUNDS-REJECTED TO SL-REJECTED.
005330     MOVE AC-ACTIONS-REJECTED TO SL-ACTIONS-REJECTED.
005340     WRITE REPORT-LINE-OUT FROM SL-LINE-1
005350         AFTER ADVANCING 2 LINES.
005360     WRITE REPORT-LINE-OUT FROM SL-LINE-2
005370         AFTER ADVANCING 1 LINE.
005380     WRITE REPORT-LINE-OUT FROM SL-LINE-3
005390         AFTER ADVANCING 1 LINE.
005400     WRITE REPORT-LINE-OUT FROM SL-LINE-4
005410         AFTER ADVANCING 1 LINE.
005420
005430******************************************************************
005440*                                                                *
005450*    DISPATCH ONE ACTION RECORD BY TYPE, THEN READ THE NEXT      *
005460*                                                                *
005470******************************************************************
005480
005490 C-200-PROCESS-RECORD.
005500
005510     MOVE "Y" TO SW-ACTION-VALID.
005520     MOVE SPACES TO WA-REJECT-REASON.
005530
005540     EVALUATE TRUE
005550         WHEN RF-IS-APPLY
005560             PERFORM B-100-APPLY-REFUND
005570                 THRU B-100-EXIT
005580         WHEN RF-IS-LIST
005590             PERFORM B-200-LIST-PENDING
005600                 THRU B-210-EXIT
005610         WHEN RF-IS-APPROVE OR RF-IS-REJECT
005620             PERFORM B-300-AUDIT-REFUND
005630                 THRU B-300-EXIT
005640         WHEN OTHER
005650             MOVE "N" TO SW-ACTION-VALID
005660             MOVE "UNRECOGNIZED ACTION CODE" TO WA-REJECT-REASON
005670     END-EVALUATE.
005680
005690     READ REFUND-ACTION-FILE
005700         AT END
005710             MOVE "Y" TO SW-END-OF-FILE.
005720
005730/
005740******************************************************************
005750*                                                                *
005760*    APPLY -- CUSTOMER REQUESTS A REFUND ON A PAID ORDER         *
005770*                                                                *
005780******************************************************************
005790
005800 B-100-APPLY-REFUND.
005810
005820     MOVE 1 TO UF-POINTER.
005830     UNSTRING RF-LINE-TEXT DELIMITED BY "-"
005840         INTO UF-FIELD-1, UF-FIELD-2
005850         WITH POINTER UF-POINTER.
005860
005870     MOVE UF-ORDER-ID-NUM TO WA-REQUEST-ORDER-ID.
005880     MOVE UF-FIELD-2 TO WA-REQUEST-REASON.
005890     MOVE WA-REQUEST-ORDER-ID TO WA-ORDER-RELKEY.
005900
005910     READ ORDER-HEADER-MASTER
005920         INVALID KEY
005930             MOVE "N" TO SW-ACTION-VALID
005940             MOVE "ORDER NOT FOUND" TO WA-REJECT-REASON
005950             GO TO B-100-EXIT.
005960
005970     IF NOT OH-ST-PAID
005980         MOVE "N" TO SW-ACTION-VALID
005990         MOVE "ORDER NOT IN PAID STATUS" TO WA-REJECT-REASON
006000         GO TO B-100-EXIT
006010     END-IF.
006020
006030     SET OH-ST-REFUND-PENDING TO TRUE.
006040     REWRITE OH-ORDER-HEADER.
006050
006060     MOVE 1 TO WA-FEEDBACK-TYPE.
006070     MOVE WA-REQUEST-REASON TO WA-FEEDBACK-CONTENT.
006080     MOVE OH-USERNAME TO WA-FEEDBACK-OPERATOR.
006090     PERFORM C-110-WRITE-FEEDBACK.
006100
006110     ADD 1 TO AC-REFUNDS-APPLIED.
006120     MOVE WA-REQUEST-ORDER-ID TO DL-APPLY-ORDER-ID.
006130     WRITE REPORT-LINE-OUT FROM DL-APPLY-LINE
006140         AFTER ADVANCING 1 LINE.
006150
006160 B-100-EXIT.
006170     EXIT.
006180
006190     IF NOT ACTION-IS-VALID
006200         ADD 1 TO AC-ACTIONS-REJECTED
006210         MOVE WA-REQUEST-ORDER-ID TO DL-REJ-ORDER-ID
006220         MOVE WA-REJECT-REASON TO DL-REJ-REASON
006230         WRITE REPORT-LINE-OUT FROM DL-REJECT-LINE
006240             AFTER ADVANCING 1 LINE
006250     END-IF.
006260
006270/
006280******************************************************************
006290*                                                                *
006300*    LIST -- WALK EVERY ORDER-ID FROM 1 THROUGH THE HIGH-WATER   *
006310*    MARK AND REPORT EVERY ONE CURRENTLY IN REFUND-PENDING,      *
006320*    OLDEST FIRST (RELATIVE-KEY ORDER IS ORDER-CREATE ORDER)     *
006330*                                                                *
006340******************************************************************
006350
006360 B-200-LIST-PENDING.
006370
006380     MOVE 1 TO WA-ORDER-RELKEY.
006390
006400 B-210-SCAN-FOR-PENDING.
006410
006420     IF WA-ORDER-RELKEY > AC-HIGH-ORDER-ID
006430         GO TO B-210-EXIT.
006440
006450     READ ORDER-HEADER-MASTER
006460         INVALID KEY
006470             ADD 1 TO WA-ORDER-RELKEY
006480             GO TO B-210-SCAN-FOR-PENDING.
006490
006500     IF OH-ST-REFUND-PENDING
006510         ADD 1 TO AC-REFUNDS-LISTED
006520         MOVE OH-ORDER-ID TO DL-LIST-ORDER-ID
006530         MOVE OH-USERNAME TO DL-LIST-USERNAME
006540         MOVE OH-TOTAL-PRICE TO DL-LIST-TOTAL
006550         WRITE REPORT-LINE-OUT FROM DL-LIST-LINE
006560             AFTER ADVANCING 1 LINE
006570     END-IF.
006580
006590     ADD 1 TO WA-ORDER-RELKEY.
006600     GO TO B-210-SCAN-FOR-PENDING.
006610
006620 B-210-EXIT.
006630     EXIT.
006640
006650/
006660******************************************************************
006670*                                                                *
006680*    AUDIT -- ADMIN APPROVES OR REJECTS A REFUND-PENDING ORDER   *
006690*                                                                *
006700******************************************************************
006710
006720 B-300-AUDIT-REFUND.
006730
006740     MOVE "N" TO SW-APPROVE-ACTION.
006750     IF RF-IS-APPROVE
006760         MOVE "Y" TO SW-APPROVE-ACTION
006770     END-IF.
006780
006790     MOVE 1 TO UF-POINTER.
006800     IF APPROVE-ACTION
006810         UNSTRING RF-LINE-TEXT DELIMITED BY "-"
006820             INTO UF-FIELD-1, UF-FIELD-2
006830             WITH POINTER UF-POINTER
006840     ELSE
006850         UNSTRING RF-LINE-TEXT DELIMITED BY "-"
006860             INTO UF-FIELD-1, UF-FIELD-2, UF-FIELD-3
006870             WITH POINTER UF-POINTER
006880     END-IF.
006890
006900     MOVE UF-ORDER-ID-NUM TO WA-REQUEST-ORDER-ID.
006910     MOVE UF-FIELD-2 TO WA-REQUEST-OPERATOR.
006920     MOVE UF-FIELD-3 TO WA-REQUEST-REASON.
006930     MOVE WA-REQUEST-ORDER-ID TO WA-ORDER-RELKEY.
006940
006950     READ ORDER-HEADER-MASTER
006960         INVALID KEY
006970             MOVE "N" TO SW-ACTION-VALID
006980             MOVE "ORDER NOT FOUND" TO WA-REJECT-REASON
006990             GO TO B-300-EXIT.
007000
007010     IF NOT OH-ST-REFUND-PENDING
007020         MOVE "N" TO SW-ACTION-VALID
007030         MOVE "ORDER NOT IN REFUND-PENDING STATUS"
007040             TO WA-REJECT-REASON
007050         GO TO B-300-EXIT
007060     END-IF.
007070
007080     IF APPROVE-ACTION
007090         PERFORM B-310-RESTORE-STOCK
007100         SET OH-ST-REFUNDED TO TRUE
007110         REWRITE OH-ORDER-HEADER
007120         MOVE 2 TO WA-FEEDBACK-TYPE
007130         MOVE "REFUND APPROVED" TO WA-FEEDBACK-CONTENT
007140         MOVE WA-REQUEST-OPERATOR TO WA-FEEDBACK-OPERATOR
007150         PERFORM C-110-WRITE-FEEDBACK
007160         ADD 1 TO AC-REFUNDS-APPROVED
007170         MOVE "REFUND APPROVED " TO DL-AUDIT-DISPOSITION
007180         MOVE WA-REQUEST-ORDER-ID TO DL-AUDIT-ORDER-ID
007190         WRITE REPORT-LINE-OUT FROM DL-AUDIT-LINE
007200             AFTER ADVANCING 1 LINE
007210     ELSE
007220         SET OH-ST-REFUND-REJECTED TO TRUE
007230         REWRITE OH-ORDER-HEADER
007240         MOVE 3 TO WA-FEEDBACK-TYPE
007250         MOVE WA-REQUEST-REASON TO WA-FEEDBACK-CONTENT
007260         MOVE WA-REQUEST-OPERATOR TO WA-FEEDBACK-OPERATOR
007270         PERFORM C-110-WRITE-FEEDBACK
007280         ADD 1 TO AC-REFUNDS-REJECTED
007290         MOVE "REFUND REJECTED " TO DL-AUDIT-DISPOSITION
007300         MOVE WA-REQUEST-ORDER-ID TO DL-AUDIT-ORDER-ID
007310         WRITE REPORT-LINE-OUT FROM DL-AUDIT-LINE
007320             AFTER ADVANCING 1 LINE
007330     END-IF.
007340
007350 B-300-EXIT.
007360     EXIT.
007370
007380     IF NOT ACTION-IS-VALID
007390         ADD 1 TO AC-ACTIONS-REJECTED
007400         MOVE WA-REQUEST-ORDER-ID TO DL-REJ-ORDER-ID
007410         MOVE WA-REJECT-REASON TO DL-REJ-REASON
007420         WRITE REPORT-LINE-OUT FROM DL-REJECT-LINE
007430             AFTER ADVANCING 1 LINE
007440     END-IF.
007450
007460/
007470******************************************************************
007480*                                                                *
007490*    SCAN THE ORDER-ITEM FILE END TO END AND RESTORE PRODUCT     *
007500*    STOCK FOR EVERY LINE BELONGING TO THE ORDER BEING REFUNDED  *
007510*                                                                *
007520******************************************************************
007530
007540 B-310-RESTORE-STOCK.
007550
007560     MOVE "N" TO SW-END-OF-ITEM-SCAN.
007570     OPEN INPUT ORDER-ITEM-FILE.
007580
007590     READ ORDER-ITEM-FILE
007600         AT END
007610             MOVE "Y" TO SW-END-OF-ITEM-SCAN.
007620
007630     PERFORM B-320-RESTORE-ONE-LINE
007640         THRU B-320-SKIP
007650         UNTIL END-OF-ITEM-SCAN.
007660
007670     CLOSE ORDER-ITEM-FILE.
007680
007690 B-320-RESTORE-ONE-LINE.
007700
007710     IF OI-ORDER-ID = WA-REQUEST-ORDER-ID
007720         MOVE OI-PRODUCT-ID TO WA-PRODUCT-RELKEY
007730         READ PRODUCT-MASTER
007740             INVALID KEY
007750                 GO TO B-320-SKIP
007760         END-READ
007770         ADD OI-QUANTITY TO PRD-STOCK
007780         REWRITE PRD-PRODUCT-RECORD
007790     END-IF.
007800
007810 B-320-SKIP.
007820
007830     READ ORDER-ITEM-FILE
007840         AT END
007850             MOVE "Y" TO SW-END-OF-ITEM-SCAN.
007860
007870/
007880******************************************************************
007890*                                                                *
007900*    APPEND ONE ENTRY TO THE REFUND-FEEDBACK AUDIT TRAIL.        *
007910*    WA-FEEDBACK-TYPE/CONTENT/OPERATOR ARE SET BY THE CALLER.    *
007920*                                                                *
007930******************************************************************
007940
007950 C-110-WRITE-FEEDBACK.
007960
007970     MOVE AC-NEXT-FEEDBACK-ID TO RFB-FEEDBACK-ID.
007980     MOVE WA-REQUEST-ORDER-ID TO RFB-ORDER-ID.
007990     MOVE WA-FEEDBACK-TYPE TO RFB-TYPE.
008000     MOVE WA-FEEDBACK-CONTENT TO RFB-CONTENT.
008010     MOVE WA-FEEDBACK-OPERATOR TO RFB-OPERATOR.
008020     MOVE WA-CREATE-TIMESTAMP TO RFB-CREATE-TIMESTAMP.
008030
008040     OPEN EXTEND REFUND-FEEDBACK-FILE.
008050     WRITE RFB-REFUND-FEEDBACK.
008060     CLOSE REFUND-FEEDBACK-FILE.
008070
008080     ADD 1 TO AC-NEXT-FEEDBACK-ID.
008090
008100******************************************************************
008110*                                                                *
008120*                      END OF JOB PARAGRAPH                      *
008130*                                                                *
008140******************************************************************
008150
008160 D-900-WRAP-UP.
008170
008180     CLOSE REPORT-FILE.
008190     DISPLAY " ".
008200     DISPLAY "RFDWFL - REFUND WORKFLOW RUN HAS TERMINATED".
008210     DISPLAY " ".
008220
008230******************************************************************
008240*                         END OF PROGRAM                         *
008250******************************************************************
