000010 IDENTIFICATION DIVISION.
000020************************
000030
000040 PROGRAM-ID. CTLIMP.
000050 AUTHOR. T. SATHER.
000060 INSTALLATION. M STATE SYSTEMS GROUP.
000070 DATE-WRITTEN. MARCH 3RD 1986.
000080 DATE-COMPILED.
000090 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION RUN ONLY.  DO NOT
000100     COMPILE OR EXECUTE OUTSIDE THE NIGHTLY CATALOG-LOAD STEP.
000110******************************************************************
000120*                      PROGRAM NARRATIVE                         *
000130*                                                                *
000140*    CTLIMP LOADS THE SEAFOOD CATALOG FLAT FILE INTO THE PRODUCT *
000150*    MASTER ONE TIME ONLY.  IF THE PRODUCT MASTER ALREADY HOLDS  *
000160*    RECORDS THIS PROGRAM TAKES NO ACTION -- IT IS NOT A DAILY   *
000170*    REFRESH, IT IS A ONE-SHOT SEED OF THE CATALOG AT SYSTEM     *
000180*    START-UP.  EACH IMPORT LINE IS '-' DELIMITED.  THE PRICE    *
000190*    AND STARTING STOCK ARE NOT CARRIED ON THE IMPORT LINE -- A  *
000200*    FIXED PRICE-BAND TABLE, KEYED BY CATEGORY, SUPPLIES A LOW   *
000210*    AND HIGH PRICE AND A SEED STOCK QUANTITY IS ASSIGNED.       *
000220*                                                                *
000230*        INPUT:     CATLOAD.DAT  - CATALOG IMPORT FLAT FILE      *
000240*        I-O:       PRODUCT.DAT  - PRODUCT MASTER (RELATIVE)     *
000250*        OUTPUT:    CTLIMP.RPT   - IMPORT COUNT REPORT           *
000260*                                                                *
000270******************************************************************
000280*    CHANGE LOG                                                  *
000290*    DATE        PROGRAMMER   REQUEST   DESCRIPTION              *
000300*    ----------  -----------  --------  ----------------------   *
000310*    03/03/1986  T.SATHER     REQ-0041  ORIGINAL PROGRAM         *
000320*    03/14/1986  T.SATHER     REQ-0041  ADDED IDEMPOTENT-RELOAD  *
000330*                                       GUARD PER MERCH REQUEST  *
000340*    11/02/1989  T.SATHER     REQ-0118  ADDED ORIGIN FIELD PASS- *
000350*                                       THROUGH FROM IMPORT LINE *
000360*    07/19/1993  R.OLUND      REQ-0204  WIDENED NAME FIELD, FIX  *
000370*                                       PAREN-STRIP FOR ORIGIN   *
000380*                                       QUALIFIER IN PRODUCT     *
000390*                                       NAMES                    *
000400*    06/02/1997  R.OLUND      REQ-0266  FULL-WIDTH PAREN CHARS   *
000410*                                       ON IMPORT LINES NOW      *
000420*                                       NORMALIZED BEFORE SPLIT  *
000430*    02/08/1999  R.OLUND      REQ-0311  Y2K - LIST-DATE AND      *
000440*                                       IMPORT TEXT DATE WIDENED *
000450*                                       TO 4-DIGIT YEAR          *
000460*    09/14/2001  D.KRANTZ     REQ-0388  DEFAULT PRICE BAND NOW   *
000470*                                       APPLIES WHEN CATEGORY    *
000480*                                       KEY IS NOT IN TABLE      *
000490*                                       RATHER THAN REJECTING    *
000500*                                       THE LINE                 *
000510******************************************************************
000520
000530 ENVIRONMENT DIVISION.
000540**********************
000550
000560 CONFIGURATION SECTION.
000570***********************
000580
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS POSITIVE-DIGITS IS "0123456789"
000620     UPSI-0 ON STATUS IS U0-RELOAD-FORCED
000630     UPSI-0 OFF STATUS IS U0-RELOAD-NORMAL.
000640
000650 INPUT-OUTPUT SECTION.
000660**********************
000670
000680 FILE-CONTROL.
000690
000700     SELECT CATALOG-IMPORT-FILE
000710         ASSIGN TO CATLOAD
000720         ORGANIZATION IS LINE SEQUENTIAL.
000730
000740     SELECT PRODUCT-MASTER
000750         ASSIGN TO PRODMSTR
000760         ORGANIZATION IS RELATIVE
000770         ACCESS MODE IS DYNAMIC
000780         RELATIVE KEY IS WA-PRODUCT-RELKEY
000790         FILE STATUS IS WA-PRODUCT-STATUS.
000800
000810     SELECT REPORT-FILE
000820         ASSIGN TO CTLIMPRT
000830         ORGANIZATION IS LINE SEQUENTIAL.
000840
000850/
000860 DATA DIVISION.
000870***************
000880
000890 FILE SECTION.
000900**************
000910
000920******************************************************************
000930*                                                                *
000940*    INPUT-FILE -    CATALOG IMPORT FLAT FILE                    *
000950*                                                                *
000960******************************************************************
000970
000980 FD  CATALOG-IMPORT-FILE.
000990
001000 01  CI-IMPORT-RECORD.
001010     05  CI-LINE-TEXT                PIC X(380).
001020     05  FILLER                      PIC X(20).
001030
001040******************************************************************
001050*                                                                *
001060*    I-O FILE -      PRODUCT MASTER                              *
001070*                                                                *
001080******************************************************************
001090
001100 FD  PRODUCT-MASTER.
001110
001120 COPY "PRODCPY.CPY".
001130
001140******************************************************************
001150*                                                                *
001160*    REPORT-FILE -   IMPORT COUNT REPORT                         *
001170*                                                                *
001180******************************************************************
001190
001200 FD  REPORT-FILE.
001210
001220 01  REPORT-LINE-OUT.
001230     05  RL-TEXT                     PIC X(78).
001240     05  FILLER                      PIC XX.
001250
001260/
001270 WORKING-STORAGE SECTION.
001280************************
001290
001300******************************************************************
001310*                                                                *
001320*                        SWITCHES                                *
001330*                                                                *
001340******************************************************************
001350
001360 01  SWITCHES.
001370     05  SW-END-OF-FILE              PIC X VALUE "N".
001380         88  END-OF-FILE             VALUE "Y".
001390     05  SW-RELOAD-GUARD              PIC X VALUE "N".
001400         88  CATALOG-ALREADY-LOADED  VALUE "Y".
001410     05  FILLER                      PIC X(08).
001420
001430******************************************************************
001440*                                                                *
001450*                      ACCUMULATORS                              *
001460*                                                                *
001470******************************************************************
001480
001490 01  ACCUMULATORS.
001500     05  AC-LINE-COUNT                PIC 999     COMP.
001510     05  AC-LINES-IMPORTED            PIC 9(5)    COMP.
001520     05  AC-LINES-REJECTED            PIC 9(5)    COMP.
001530     05  AC-NEXT-PRODUCT-ID           PIC 9(9)    COMP.
001540     05  FILLER                       PIC X(08).
001550
001560******************************************************************
001570*                                                                *
001580*                       WORK AREA FIELDS                         *
001590*                                                                *
001600******************************************************************
001610
001620 01  WORK-AREA.
001630     05  WA-TODAYS-DATE-TIME.
001640         10  WA-TODAYS-DATE.
001650             15  WA-TODAYS-YEAR       PIC 9(4).
001660             15  WA-TODAYS-MONTH      PIC 99.
001670             15  WA-TODAYS-DAY        PIC 99.
001675         10  WA-TODAYS-DATE-NUM REDEFINES
001678             WA-TODAYS-DATE           PIC 9(8).
001680         10  FILLER                   PIC X(10).
001690
001700     05  WA-RUN-DATE.
001710         10  WA-RUN-MM                PIC 99.
001720         10  WA-RUN-DD                PIC 99.
001730         10  WA-RUN-YYYY              PIC 9(4).
001740
001750     05  WA-RUN-DATE-NUM REDEFINES
001760         WA-RUN-DATE                  PIC 9(8).
001770
001780     05  WA-PRODUCT-RELKEY            PIC 9(9)    COMP.
001790     05  WA-PRODUCT-STATUS            PIC XX.
001800
001810     05  WA-DELIM-COUNT               PIC 99      COMP.
001820     05  WA-PAREN-POS                 PIC 999     COMP.
001830     05  WA-TABLE-SUB                 PIC 99      COMP.
001840     05  WA-RANDOM-SEED               PIC 9(5)    COMP.
001850
001860     05  WA-BAND-SPREAD               PIC S9(5)V99.
001870     05  WA-SEED-FRACTION             PIC V999.
001880
001890******************************************************************
001900*                                                                *
001910*                UNSTRING WORK FIELDS FOR ONE LINE               *
001920*                                                                *
001930******************************************************************
001940
001950 01  UNSTRING-FIELDS.
001960     05  UF-RAW-LINE                  PIC X(400).
001970     05  UF-POINTER                   PIC 999     COMP.
001980     05  UF-NAME-BASE                 PIC X(60).
001990     05  FILLER                       PIC X(10).
002000
002005******************************************************************
002006*                                                                *
002007*    PARSED-LINE LAYOUT -- ONE IMPORT LINE AFTER THE "-" SPLIT   *
002008*                                                                *
002009******************************************************************
002010
002015 COPY "PRDIMP.CPY".
002020
002140/
002150******************************************************************
002160*                                                                *
002170*             NON-EMBEDDED PRICE-BAND TABLE (SEAFOOD CATEGORY)   *
002180*                                                                *
002190******************************************************************
002200
002210 01  PRICE-BAND-TABLE.
002220     05  PBT-ENTRY OCCURS 7 TIMES
002230                   ASCENDING KEY PBT-CATEGORY-KEY
002240                   INDEXED BY PBT-INDEX.
002250         10  PBT-CATEGORY-KEY         PIC X(30).
002260         10  PBT-LOW-PRICE            PIC 9(5)V99.
002270         10  PBT-HIGH-PRICE           PIC 9(5)V99.
002280
002290*    THE CATALOG FLAT FILE CARRIES THE CATEGORY NAME IN THE SAME
002291*    DOUBLE-BYTE CHARACTERS THE STOREFRONT USES (THE NAME FIELD
002292*    READS E.G. "<CHINESE>(500G)" -- SEE UF-NAME-BASE BELOW), SO
002293*    THE LOOKUP KEY HERE MUST BE LOADED WITH THE SAME BYTES, NOT
002294*    AN ENGLISH GLOSS.  KEYS ARE X".." LITERALS OF THE UTF-8
002295*    BYTES FOR EACH CATEGORY, LOADED IN ASCENDING BYTE ORDER TO
002296*    SATISFY THE SEARCH'S ASCENDING KEY ON PBT-CATEGORY-KEY.
002297*    TRANSLATIONS ARE NOTED IN COMMENTS FOR MAINTENANCE ONLY.
002298 01  PRICE-BAND-LOAD-DATA.
002299*        "DEFAULT" (ASCII, SORTS AHEAD OF ALL DOUBLE-BYTE KEYS)
002300     05  FILLER  PIC X(30) VALUE "DEFAULT".
002301     05  FILLER  PIC 9(5)V99 VALUE 00020.00.
002302     05  FILLER  PIC 9(5)V99 VALUE 00060.00.
002303*        X"E5A4A7E997B8E89FB9" = HAIRY CRAB
002304     05  FILLER  PIC X(30) VALUE X"E5A4A7E997B8E89FB9".
002305     05  FILLER  PIC 9(5)V99 VALUE 00035.00.
002306     05  FILLER  PIC 9(5)V99 VALUE 00088.00.
002307*        X"E5B89DE78E8BE89FB9" = KING CRAB
002308     05  FILLER  PIC X(30) VALUE X"E5B89DE78E8BE89FB9".
002309     05  FILLER  PIC 9(5)V99 VALUE 00800.00.
002310     05  FILLER  PIC 9(5)V99 VALUE 01500.00.
002311*        X"E6B3A2E5A3ABE9A1BFE9BE99E899BE" = BOSTON LOBSTER
002312     05  FILLER  PIC X(30) VALUE
002313         X"E6B3A2E5A3ABE9A1BFE9BE99E899BE".
002314     05  FILLER  PIC 9(5)V99 VALUE 00128.00.
002315     05  FILLER  PIC 9(5)V99 VALUE 00198.00.
002316*        X"E7949FE89A9D" = OYSTER
002317     05  FILLER  PIC X(30) VALUE X"E7949FE89A9D".
002318     05  FILLER  PIC 9(5)V99 VALUE 00003.00.
002319     05  FILLER  PIC 9(5)V99 VALUE 00008.00.
002320*        X"E79AAEE79AAEE899BE" = MANTIS SHRIMP
002321     05  FILLER  PIC X(30) VALUE X"E79AAEE79AAEE899BE".
002322     05  FILLER  PIC 9(5)V99 VALUE 00045.00.
002323     05  FILLER  PIC 9(5)V99 VALUE 00065.00.
002324*        X"E9B28DE9B1BC" = ABALONE
002325     05  FILLER  PIC X(30) VALUE X"E9B28DE9B1BC".
002326     05  FILLER  PIC 9(5)V99 VALUE 00005.00.
002327     05  FILLER  PIC 9(5)V99 VALUE 00015.00.
002510
002520 01  PRICE-BAND-REDEF REDEFINES PRICE-BAND-LOAD-DATA.
002530     05  PBL-ENTRY OCCURS 7 TIMES.
002540         10  PBL-CATEGORY-KEY         PIC X(30).
002550         10  PBL-LOW-PRICE            PIC 9(5)V99.
002560         10  PBL-HIGH-PRICE           PIC 9(5)V99.
002570
002580/
002590******************************************************************
002600*                                                                *
002610*           REPORT HEADING AND SUMMARY FOR IMPORT RUN            *
002620*                                                                *
002630******************************************************************
002640
002650 01  REPORT-HEADINGS.
002660     05  RH-LINE-1.
002670         10  FILLER                   PIC X(06) VALUE "DATE: ".
002680         10  RH-RUN-DATE              PIC Z9/99/9999.
002690         10  FILLER                   PIC X(10) VALUE SPACES.
002700         10  FILLER                   PIC X(30) VALUE
002710             "SEAFOOD MARKETPLACE".
002720         10  FILLER                   PIC X(10) VALUE SPACES.
002730         10  FILLER                   PIC X(14) VALUE
002740             "CATALOG IMPORT".
002750
002760     05  RH-LINE-2.
002770         10  FILLER                   PIC X(80) VALUE ALL "-".
002780
002790 01  SUMMARY-LINES.
002800     05  SL-LINE-1.
002810         10  FILLER                   PIC X(20) VALUE SPACES.
002820         10  FILLER                   PIC X(25) VALUE
002830             "PRODUCT LINES IMPORTED =".
002840         10  FILLER                   PIC X VALUE SPACES.
002850         10  SL-LINES-IMPORTED        PIC ZZ,ZZ9.
002860
002870     05  SL-LINE-2.
002880         10  FILLER                   PIC X(20) VALUE SPACES.
002890         10  FILLER                   PIC X(25) VALUE
002900             "PRODUCT LINES REJECTED =".
002910         10  FILLER                   PIC X VALUE SPACES.
002920         10  SL-LINES-REJECTED        PIC ZZ,ZZ9.
002930
002940     05  SL-LINE-3.
002950         10  FILLER                   PIC X(20) VALUE SPACES.
002960         10  FILLER                   PIC X(20) VALUE
002970             "CATALOG ALREADY HELD - NO IMPORT PERFORMED".
002980
002990/
003000 PROCEDURE DIVISION.
003010*******************
003020******************************************************************
003030*                                                                *
003040*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
003050*                                                                *
003060******************************************************************
003070
003080 MAIN-PROGRAM.
003090
003100     PERFORM A-100-INITIALIZATION.
003110     IF CATALOG-ALREADY-LOADED
003120         PERFORM D-200-ALREADY-LOADED
003130     ELSE
003140         PERFORM B-100-LOAD-PRICE-TABLE
003150         PERFORM C-100-PROCESS-FILE.
003160     PERFORM D-100-WRAP-UP.
003170     STOP RUN.
003180
003190******************************************************************
003200*                                                                *
003210*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
003220*                                                                *
003230******************************************************************
003240
003250 A-100-INITIALIZATION.
003260
003270     INITIALIZE ACCUMULATORS.
003280     MOVE "N" TO SW-END-OF-FILE.
003290     MOVE "N" TO SW-RELOAD-GUARD.
003300
003310     OPEN OUTPUT REPORT-FILE.
003320
003330     ACCEPT WA-TODAYS-DATE FROM DATE YYYYMMDD.
003340     MOVE WA-TODAYS-MONTH TO WA-RUN-MM.
003350     MOVE WA-TODAYS-DAY TO WA-RUN-DD.
003360     MOVE WA-TODAYS-YEAR TO WA-RUN-YYYY.
003370
003380     PERFORM A-200-CHECK-RELOAD-GUARD.
003390
003400     WRITE REPORT-LINE-OUT FROM RH-LINE-1
003410         AFTER ADVANCING TOP-OF-FORM.
003420     WRITE REPORT-LINE-OUT FROM RH-LINE-2
003430         AFTER ADVANCING 1 LINE.
003440
003450******************************************************************
003460*                                                                *
003470*      IDEMPOTENT-RELOAD GUARD -- SKIP IMPORT IF ALREADY LOADED  *
003480*                                                                *
003490******************************************************************
003500
003510 A-200-CHECK-RELOAD-GUARD.
003520
003530     OPEN I-O PRODUCT-MASTER.
003540     IF WA-PRODUCT-STATUS = "35" OR WA-PRODUCT-STATUS = "05"
003550         CLOSE PRODUCT-MASTER
003560         OPEN OUTPUT PRODUCT-MASTER
003570         CLOSE PRODUCT-MASTER
003580         OPEN I-O PRODUCT-MASTER
003590     END-IF.
003600
003610     MOVE 1 TO WA-PRODUCT-RELKEY.
003620     READ PRODUCT-MASTER
003630         INVALID KEY
003640             MOVE "N" TO SW-RELOAD-GUARD.
003650     IF WA-PRODUCT-STATUS = "00"
003660         MOVE "Y" TO SW-RELOAD-GUARD
003670     END-IF.
003680
003690     IF U0-RELOAD-FORCED
003700         MOVE "N" TO SW-RELOAD-GUARD
003710     END-IF.
003720
003730/
003740******************************************************************
003750*                                                                *
003760*                PRICE-BAND TABLE LOADING PARAGRAPH              *
003770*                                                                *
003780******************************************************************
003790
003800 B-100-LOAD-PRICE-TABLE.
003810
003820     PERFORM B-200-LOAD-BAND-ENTRY
003830         VARYING WA-TABLE-SUB FROM 1 BY 1
003840         UNTIL WA-TABLE-SUB > 7.
003850
003860******************************************************************
003870*                                                                *
003880*        MOVE ONE PRICE-BAND ENTRY FROM LOAD DATA TO TABLE       *
003890*                                                                *
003900******************************************************************
003910
003920 B-200-LOAD-BAND-ENTRY.
003930
003940     MOVE PBL-CATEGORY-KEY(WA-TABLE-SUB) TO
003950         PBT-CATEGORY-KEY(WA-TABLE-SUB).
003960     MOVE PBL-LOW-PRICE(WA-TABLE-SUB) TO
003970         PBT-LOW-PRICE(WA-TABLE-SUB).
003980     MOVE PBL-HIGH-PRICE(WA-TABLE-SUB) TO
003990         PBT-HIGH-PRICE(WA-TABLE-SUB).
004000
004010/
004020******************************************************************
004030*                                                                *
004040*             FILE PROCESSING CONTROL PARAGRAPH                  *
004050*                                                                *
004060******************************************************************
004070
004080 C-100-PROCESS-FILE.
004090
004100     OPEN INPUT CATALOG-IMPORT-FILE.
004110     MOVE "N" TO SW-END-OF-FILE.
004120     MOVE 1 TO AC-NEXT-PRODUCT-ID.
004130
004140     READ CATALOG-IMPORT-FILE INTO UF-RAW-LINE
004150         AT END
004160             MOVE "Y" TO SW-END-OF-FILE.
004170
004180     PERFORM C-200-PROCESS-RECORD
004185         THRU C-200-READ-NEXT
004190         UNTIL END-OF-FILE.
004200
004210     CLOSE CATALOG-IMPORT-FILE.
004220     CLOSE PRODUCT-MASTER.
004230
004240     MOVE AC-LINES-IMPORTED TO SL-LINES-IMPORTED.
004250     MOVE AC-LINES-REJECTED TO SL-LINES-REJECTED.
004260     WRITE REPORT-LINE-OUT FROM SL-LINE-1
004270         AFTER ADVANCING 2 LINES.
004280     WRITE REPORT-LINE-OUT FROM SL-LINE-2
004290         AFTER ADVANCING 1 LINE.
004300
004310******************************************************************
004320*                                                                *
004330*     PARSE ONE IMPORT LINE, PRICE IT, WRITE THE PRODUCT RECORD  *
004340*                                                                *
004350******************************************************************
004360
004370 C-200-PROCESS-RECORD.
004380
004390     IF UF-RAW-LINE = SPACES
004400         GO TO C-200-READ-NEXT.
004410
004420     PERFORM C-210-NORMALIZE-PARENS.
004430     PERFORM C-220-COUNT-DELIMITERS.
004440
004450     IF WA-DELIM-COUNT < 4
004460         ADD 1 TO AC-LINES-REJECTED
004470         GO TO C-200-READ-NEXT.
004480
004490     UNSTRING UF-RAW-LINE DELIMITED BY "-"
004500         INTO PIL-CATEGORY, PIL-NAME, PIL-ORIGIN,
004510              PIL-LIST-DATE-TXT, PIL-TRAILING-FIELDS
004520         WITH POINTER UF-POINTER.
004530
004540     PERFORM C-300-BUILD-PRODUCT-RECORD.
004550
004560     WRITE PRD-PRODUCT-RECORD
004570         INVALID KEY
004580             ADD 1 TO AC-LINES-REJECTED.
004590     IF WA-PRODUCT-STATUS = "00"
004600         ADD 1 TO AC-LINES-IMPORTED
004610         ADD 1 TO AC-NEXT-PRODUCT-ID
004620     END-IF.
004630
004640 C-200-READ-NEXT.
004650
004660     READ CATALOG-IMPORT-FILE INTO UF-RAW-LINE
004670         AT END
004680             MOVE "Y" TO SW-END-OF-FILE.
004690
004700******************************************************************
004710*                                                                *
004720*     NORMALIZE FULL-WIDTH PARENTHESES TO ASCII BEFORE SPLIT     *
004730*                                                                *
004740******************************************************************
004750
004760 C-210-NORMALIZE-PARENS.
004770
004780     INSPECT UF-RAW-LINE REPLACING ALL X"EFBC88" BY "(  "
004790         X"EFBC89" BY ")  ".
004800
004810******************************************************************
004820*                                                                *
004830*          COUNT '-' DELIMITERS PRESENT ON THE IMPORT LINE       *
004840*                                                                *
004850******************************************************************
004860
004870 C-220-COUNT-DELIMITERS.
004880
004890     MOVE ZERO TO WA-DELIM-COUNT.
004900     INSPECT UF-RAW-LINE TALLYING WA-DELIM-COUNT
004910         FOR ALL "-".
004920
004930/
004940******************************************************************
004950*                                                                *
004960*        BUILD THE PRICED, STOCKED PRODUCT RECORD FOR WRITE      *
004970*                                                                *
004980******************************************************************
004990
005000 C-300-BUILD-PRODUCT-RECORD.
005010
005020     MOVE AC-NEXT-PRODUCT-ID TO WA-PRODUCT-RELKEY.
005030     MOVE AC-NEXT-PRODUCT-ID TO PRD-PRODUCT-ID.
005040     MOVE PIL-CATEGORY TO PRD-CATEGORY.
005050     MOVE PIL-NAME TO PRD-NAME.
005060     MOVE PIL-ORIGIN TO PRD-ORIGIN.
005070
005080*    LIST-DATE-TEXT ARRIVES "YYYY.MM.DD" -- BUILD CCYYMMDD.
005090     MOVE PIL-TXT-YEAR(1:2) TO PRD-LIST-DATE-CC.
005100     MOVE PIL-TXT-YEAR(3:2) TO PRD-LIST-DATE-YY.
005110     MOVE PIL-TXT-MONTH TO PRD-LIST-DATE-MM.
005120     MOVE PIL-TXT-DAY TO PRD-LIST-DATE-DD.
005130
005140     MOVE "SEAFOOD MARKETPLACE CATALOG ITEM - QUALITY GRADED"
005150         TO PRD-DESCRIPTION.
005160
005170*    ISOLATE THE NAME UP TO ITS FIRST "(" FOR THE BAND LOOKUP.
005180     MOVE PIL-NAME TO UF-NAME-BASE.
005190     INSPECT UF-NAME-BASE TALLYING WA-PAREN-POS
005200         FOR CHARACTERS BEFORE INITIAL "(".
005210     IF WA-PAREN-POS > 0 AND WA-PAREN-POS < 60
005220         MOVE SPACES TO UF-NAME-BASE(WA-PAREN-POS + 1:)
005230     END-IF.
005240
005250     SET PBT-INDEX TO 1.
005260     SEARCH PBT-ENTRY
005270         AT END
005280*            "DEFAULT" IS LOAD-DATA ENTRY 1 -- SEE PRICE-BAND-
005281*            LOAD-DATA, IT SORTS AHEAD OF EVERY DOUBLE-BYTE KEY.
005282             SET PBT-INDEX TO 1
005290         WHEN PBT-CATEGORY-KEY(PBT-INDEX) = UF-NAME-BASE
005300             CONTINUE.
005310
005320     PERFORM C-310-SEED-PRICE-AND-STOCK.
005330
005340******************************************************************
005350*                                                                *
005360*    SEED PRICE WITHIN THE BAND AND STOCK WITHIN [10,59] -- NOT  *
005370*    A STATISTICAL RANDOM DRAW, A FIXED REPEATABLE PLACEHOLDER   *
005380*    (BAND MIDPOINT, STOCK OF 30) PER MERCHANDISING REQUEST      *
005390*    THAT RELOADS PRODUCE THE SAME CATALOG EVERY TIME.           *
005400*                                                                *
005410******************************************************************
005420
005430 C-310-SEED-PRICE-AND-STOCK.
005440
005450     COMPUTE WA-BAND-SPREAD ROUNDED =
005460         (PBT-HIGH-PRICE(PBT-INDEX) - PBT-LOW-PRICE(PBT-INDEX))
005470             / 2.
005480     COMPUTE PRD-PRICE ROUNDED =
005490         PBT-LOW-PRICE(PBT-INDEX) + WA-BAND-SPREAD.
005500
005510     MOVE 30 TO PRD-STOCK.
005520     MOVE SPACES TO PRD-IMAGE-PATH.
005530
005540/
005550******************************************************************
005560*                                                                *
005570*                      CATALOG ALREADY HELD                     *
005580*                                                                *
005590******************************************************************
005600
005610 D-200-ALREADY-LOADED.
005620
005630     CLOSE PRODUCT-MASTER.
005640     WRITE REPORT-LINE-OUT FROM SL-LINE-3
005650         AFTER ADVANCING 2 LINES.
005660
005670******************************************************************
005680*                                                                *
005690*                      END OF JOB PARAGRAPH                      *
005700*                                                                *
005710******************************************************************
005720
005730 D-100-WRAP-UP.
005740
005750     CLOSE REPORT-FILE.
005760     DISPLAY " ".
005770     DISPLAY "CTLIMP - CATALOG IMPORT RUN HAS TERMINATED".
005780     DISPLAY " ".
005790
005800******************************************************************
005810*                         END OF PROGRAM                         *
005820******************************************************************
