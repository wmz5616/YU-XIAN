000010 IDENTIFICATION DIVISION.
000020************************
000030
000040 PROGRAM-ID. CPNISS.
000050 AUTHOR. T. SATHER.
000060 INSTALLATION. M STATE SYSTEMS GROUP.
000070 DATE-WRITTEN. JUNE 11TH 1987.
000080 DATE-COMPILED.
000090 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION RUN ONLY.  DO NOT
000100     COMPILE OR EXECUTE OUTSIDE THE COUPON-ISSUE BATCH STEP.
000110******************************************************************
000120*                      PROGRAM NARRATIVE                         *
000130*                                                                *
000140*    CPNISS HANDS OUT PROMOTIONAL COUPONS AGAINST ONE REQUEST    *
000150*    PER (USERNAME, COUPON-ID) PAIR ON THE INPUT FILE.  A        *
000160*    REQUEST IS REJECTED IF THE COUPON TEMPLATE DOES NOT EXIST,  *
000170*    IF THE COUPON IS SOLD OUT (RECEIVED-COUNT HAS REACHED       *
000180*    TOTAL-COUNT), OR IF THE SAME CUSTOMER HAS ALREADY RECEIVED  *
000190*    THAT COUPON -- THE ENTIRE USER-COUPON FILE IS SCANNED FOR   *
000200*    A PRIOR ISSUANCE BEFORE A NEW ONE IS WRITTEN.                *
000210*                                                                *
000220*        INPUT:     CPNRQST.DAT - COUPON ISSUE REQUESTS          *
000230*        I-O:       CPNMSTR.DAT - COUPON MASTER (RELATIVE)       *
000240*        I-O:       USRCPN.DAT  - USER-COUPON FILE (SEQUENTIAL)  *
000250*        OUTPUT:    CPNISSRT.RPT - COUPON ISSUE RUN REPORT       *
000260*                                                                *
000270******************************************************************
000280*    CHANGE LOG                                                  *
000290*    DATE        PROGRAMMER   REQUEST   DESCRIPTION              *
000300*    ----------  -----------  --------  ----------------------   *
000310*    06/11/1987  T.SATHER     REQ-0072  ORIGINAL PROGRAM         *
000320*    03/02/1990  T.SATHER     REQ-0131  RECEIVED-COUNT CAP NOW   *
000330*                                       CHECKED BEFORE THE       *
000340*                                       ISSUE IS POSTED -- A     *
000350*                                       RACE IN THE OLD NIGHTLY  *
000360*                                       BATCH ORDER COULD LET    *
000370*                                       ONE EXTRA COUPON THROUGH *
000380*    02/08/1999  R.OLUND      REQ-0313  Y2K - RECEIVE-TIMESTAMP  *
000390*                                       WIDENED TO CCYYMMDDHH-   *
000400*                                       MMSS (WAS YYMMDDHHMMSS)  *
000410*    09/14/2001  D.KRANTZ     REQ-0390  ONE-PER-CUSTOMER CHECK   *
000420*                                       NOW SCANS THE FULL       *
000430*                                       USER-COUPON FILE RATHER  *
000440*                                       THAN TRUSTING THE        *
000450*                                       CALLING APPLICATION      *
000460******************************************************************
000470
000480 ENVIRONMENT DIVISION.
000490**********************
000500
000510 CONFIGURATION SECTION.
000520***********************
000530
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS POSITIVE-DIGITS IS "0123456789".
000570
000580 INPUT-OUTPUT SECTION.
000590**********************
000600
000610 FILE-CONTROL.
000620
000630     SELECT COUPON-REQUEST-FILE
000640         ASSIGN TO CPNRQST
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660
000670     SELECT COUPON-MASTER
000680         ASSIGN TO CPNMSTR
000690         ORGANIZATION IS RELATIVE
000700         ACCESS MODE IS DYNAMIC
000710         RELATIVE KEY IS WA-COUPON-RELKEY
000720         FILE STATUS IS WA-COUPON-STATUS.
000730
000740     SELECT USER-COUPON-FILE
000750         ASSIGN TO USRCPN
000760         ORGANIZATION IS SEQUENTIAL
000770         ACCESS MODE IS SEQUENTIAL
000780         FILE STATUS IS WA-USERCPN-STATUS.
000790
000800     SELECT REPORT-FILE
000810         ASSIGN TO CPNISSRT
000820         ORGANIZATION IS LINE SEQUENTIAL.
000830
000840/
000850 DATA DIVISION.
000860***************
000870
000880 FILE SECTION.
000890**************
000900
000910******************************************************************
000920*                                                                *
000930*    INPUT FILE -    COUPON ISSUE REQUESTS                       *
000940*                                                                *
000950******************************************************************
000960
000970 FD  COUPON-REQUEST-FILE.
000980
000990 01  CR-REQUEST-RECORD.
001000     05  CR-LINE-TEXT                PIC X(40).
001010     05  FILLER                      PIC X(10).
001020
001030******************************************************************
001040*                                                                *
001050*    I-O FILE -      COUPON MASTER                               *
001060*                                                                *
001070******************************************************************
001080
001090 FD  COUPON-MASTER.
001100
001110 COPY "CPNCPY.CPY".
001120
001130******************************************************************
001140*                                                                *
001150*    I-O FILE -      USER-COUPON FILE                            *
001160*                                                                *
001170******************************************************************
001180
001190 FD  USER-COUPON-FILE.
001200
001210 COPY "UCPNCPY.CPY".
001220
001230******************************************************************
001240*                                                                *
001250*    REPORT-FILE -   COUPON ISSUE RUN REPORT                     *
001260*                                                                *
001270******************************************************************
001280
001290 FD  REPORT-FILE.
001300
001310 01  REPORT-LINE-OUT.
001320     05  RL-TEXT                     PIC X(78).
001330     05  FILLER                      PIC XX.
001340
001350/
001360 WORKING-STORAGE SECTION.
001370************************
001380
001390******************************************************************
001400*                                                                *
001410*                        SWITCHES                                *
001420*                                                                *
001430******************************************************************
001440
001450 01  SWITCHES.
001460     05  SW-END-OF-FILE              PIC X VALUE "N".
001470         88  END-OF-FILE             VALUE "Y".
001480     05  SW-REQUEST-VALID            PIC X VALUE "Y".
001490         88  REQUEST-IS-VALID        VALUE "Y".
001500     05  SW-PRIOR-FOUND              PIC X VALUE "N".
001510         88  PRIOR-FOUND             VALUE "Y".
001520     05  SW-END-OF-SCAN              PIC X VALUE "N".
001530         88  END-OF-SCAN             VALUE "Y".
001540     05  FILLER                      PIC X(08).
001550
001560******************************************************************
001570*                                                                *
001580*                      ACCUMULATORS                              *
001590*                                                                *
001600******************************************************************
001610
001620 01  ACCUMULATORS.
001630     05  AC-COUPONS-ISSUED           PIC 9(5)    COMP.
001640     05  AC-COUPONS-REJECTED         PIC 9(5)    COMP.
001650     05  AC-NEXT-USER-COUPON-ID      PIC 9(9)    COMP.
001660     05  FILLER                      PIC X(08).
001670
001680******************************************************************
001690*                                                                *
001700*                       WORK AREA FIELDS                         *
001710*                                                                *
001720******************************************************************
001730
001740 01  WORK-AREA.
001750     05  WA-TODAYS-DATE-8            PIC 9(08).
001760     05  WA-TODAYS-DATE-PARTS REDEFINES
001770         WA-TODAYS-DATE-8.
001780         10  WA-TODAYS-CCYY          PIC 9(04).
001790         10  WA-TODAYS-MM            PIC 9(02).
001800         10  WA-TODAYS-DD            PIC 9(02).
001810
001820     05  WA-TODAYS-TIME-8            PIC 9(08).
001830     05  WA-TODAYS-TIME-PARTS REDEFINES
001840         WA-TODAYS-TIME-8.
001850         10  WA-TODAYS-HH            PIC 9(02).
001860         10  WA-TODAYS-MN            PIC 9(02).
001870         10  WA-TODAYS-SS            PIC 9(02).
001880         10  FILLER                  PIC 9(02).
001890
001900     05  WA-RUN-DATE-DISPLAY.
001910         10  WA-RUN-MM               PIC 99.
001920         10  WA-RUN-DD               PIC 99.
001930         10  WA-RUN-CCYY             PIC 9(4).
001940
001950     05  WA-CREATE-TS.
001960         10  WA-CTS-DATE             PIC 9(08).
001970         10  WA-CTS-TIME             PIC 9(06).
001980     05  WA-CREATE-TIMESTAMP REDEFINES
001990         WA-CREATE-TS                PIC 9(14).
002000
002010     05  WA-COUPON-RELKEY            PIC 9(9)    COMP.
002020     05  WA-COUPON-STATUS            PIC XX.
002030     05  WA-USERCPN-STATUS           PIC XX.
002040
002050     05  WA-REQUEST-USERNAME         PIC X(20).
002060     05  WA-REQUEST-COUPON-ID        PIC 9(9)    COMP.
002070     05  WA-REJECT-REASON            PIC X(40).
002080     05  FILLER                      PIC X(10).
002090
002100******************************************************************
002110*                                                                *
002120*                UNSTRING WORK FIELDS FOR ONE RECORD             *
002130*                                                                *
002140******************************************************************
002150
002160 01  UNSTRING-FIELDS.
002170     05  UF-FIELD-1                  PIC X(20).
002180     05  UF-FIELD-2                  PIC X(09).
002190     05  UF-COUPON-ID-NUM REDEFINES
002200         UF-FIELD-2                  PIC 9(09).
002210     05  UF-POINTER                  PIC 999     COMP.
002220     05  FILLER                      PIC X(10).
002230
002240/
002250******************************************************************
002260*                                                                *
002270*           REPORT HEADING, DETAIL AND SUMMARY LINES             *
002280*                                                                *
002290******************************************************************
002300
002310 01  REPORT-HEADINGS.
002320     05  RH-LINE-1.
002330         10  FILLER                  PIC X(06) VALUE "DATE: ".
002340         10  RH-RUN-DATE             PIC Z9/99/9999.
002350         10  FILLER                  PIC X(10) VALUE SPACES.
002360         10  FILLER                  PIC X(30) VALUE
002370             "SEAFOOD MARKETPLACE".
002380         10  FILLER                  PIC X(10) VALUE SPACES.
002390         10  FILLER                  PIC X(10) VALUE
002400             "COUPON RUN".
002410
002420     05  RH-LINE-2.
002430         10  FILLER                  PIC X(80) VALUE ALL "-".
002440
002450 01  DETAIL-LINES.
002460     05  DL-CONFIRM-LINE.
002470         10  FILLER                  PIC X(08) VALUE
002480             "COUPON #".
002490         10  DL-COUPON-ID            PIC ZZZZZZZZ9.
002500         10  FILLER                  PIC X(12) VALUE
002510             " ISSUED TO  ".
002520         10  DL-USERNAME             PIC X(20).
002530         10  FILLER                  PIC X(25) VALUE SPACES.
002540
002550     05  DL-REJECT-LINE.
002560         10  FILLER                  PIC X(09) VALUE
002570             "REJECTED ".
002580         10  FILLER                  PIC X(05) VALUE
002590             "USER ".
002600         10  DL-REJ-USERNAME         PIC X(20).
002610         10  FILLER                  PIC X(10) VALUE
002620             " REASON: ".
002630         10  DL-REJ-REASON           PIC X(40).
002640
002650 01  SUMMARY-LINES.
002660     05  SL-LINE-1.
002670         10  FILLER                  PIC X(20) VALUE SPACES.
002680         10  FILLER                  PIC X(25) VALUE
002690             "COUPONS ISSUED         =".
002700         10  FILLER                  PIC X VALUE SPACES.
002710         10  SL-COUPONS-ISSUED       PIC ZZ,ZZ9.
002720
002730     05  SL-LINE-2.
002740         10  FILLER                  PIC X(20) VALUE SPACES.
002750         10  FILLER                  PIC X(25) VALUE
002760             "COUPONS REJECTED       =".
002770         10  FILLER                  PIC X VALUE SPACES.
002780         10  SL-COUPONS-REJECTED     PIC ZZ,ZZ9.
002790
002800/
002810 PROCEDURE DIVISION.
002820*******************
002830******************************************************************
002840*                                                                *
002850*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
002860*                                                                *
002870******************************************************************
002880
002890 MAIN-PROGRAM.
002900
002910     PERFORM A-100-INITIALIZATION.
002920     PERFORM C-100-PROCESS-FILE.
002930     PERFORM D-900-WRAP-UP.
002940     STOP RUN.
002950
002960******************************************************************
002970*                                                                *
002980*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
002990*                                                                *
003000******************************************************************
003010
003020 A-100-INITIALIZATION.
003030
003040     INITIALIZE ACCUMULATORS.
003050     MOVE "N" TO SW-END-OF-FILE.
003060
003070     OPEN OUTPUT REPORT-FILE.
003080
003090     ACCEPT WA-TODAYS-DATE-8 FROM DATE YYYYMMDD.
003100     ACCEPT WA-TODAYS-TIME-8 FROM TIME.
003110     MOVE WA-TODAYS-MM TO WA-RUN-MM.
003120     MOVE WA-TODAYS-DD TO WA-RUN-DD.
003130     MOVE WA-TODAYS-CCYY TO WA-RUN-CCYY.
003140
003150     PERFORM A-110-OPEN-COUPON-MASTER.
003160     PERFORM A-150-FIND-NEXT-USER-COUPON-ID.
003170
003180     WRITE REPORT-LINE-OUT FROM RH-LINE-1
003190         AFTER ADVANCING TOP-OF-FORM.
003200     WRITE REPORT-LINE-OUT FROM RH-LINE-2
003210         AFTER ADVANCING 1 LINE.
003220
003230******************************************************************
003240*                                                                *
003250*         OPEN THE COUPON MASTER, CREATING IT IF ABSENT          *
003260*                                                                *
003270******************************************************************
003280
003290 A-110-OPEN-COUPON-MASTER.
003300
003310     OPEN I-O COUPON-MASTER.
003320     IF WA-COUPON-STATUS = "35" OR WA-COUPON-STATUS = "05"
003330         CLOSE COUPON-MASTER
003340         OPEN OUTPUT COUPON-MASTER
003350         CLOSE COUPON-MASTER
003360         OPEN I-O COUPON-MASTER
003370     END-IF.
003380
003390******************************************************************
003400*                                                                *
003410*    FIND THE NEXT UNUSED USER-COUPON SURROGATE ID BY COUNTING   *
003420*    THE EXISTING RECORDS ON THE SEQUENTIAL USER-COUPON FILE     *
003430*                                                                *
003440******************************************************************
003450
003460 A-150-FIND-NEXT-USER-COUPON-ID.
003470
003480     MOVE "N" TO SW-END-OF-SCAN.
003490     MOVE ZERO TO AC-NEXT-USER-COUPON-ID.
003500     OPEN INPUT USER-COUPON-FILE.
003510     IF WA-USERCPN-STATUS = "35" OR WA-USERCPN-STATUS = "05"
003520         MOVE 1 TO AC-NEXT-USER-COUPON-ID
003530     ELSE
003540         PERFORM A-160-COUNT-COUPON-REC THRU A-160-EXIT
003550             UNTIL END-OF-SCAN
003560         ADD 1 TO AC-NEXT-USER-COUPON-ID
003570         CLOSE USER-COUPON-FILE
003580     END-IF.
003590
003600 A-160-COUNT-COUPON-REC.
003610
003620     READ USER-COUPON-FILE
003630         AT END
003640             MOVE "Y" TO SW-END-OF-SCAN
003650             GO TO A-160-EXIT.
003660     ADD 1 TO AC-NEXT-USER-COUPON-ID.
003670
003680 A-160-EXIT.
003690     EXIT.
003700
003710/
003720******************************************************************
003730*                                                                *
003740*             FILE PROCESSING CONTROL PARAGRAPH                  *
003750*                                                                *
003760******************************************************************
003770
003780 C-100-PROCESS-FILE.
003790
003800     OPEN INPUT COUPON-REQUEST-FILE.
003810     MOVE "N" TO SW-END-OF-FILE.
003820
003830     READ COUPON-REQUEST-FILE
003840         AT END
003850             MOVE "Y" TO SW-END-OF-FILE.
003860
003870     PERFORM C-200-PROCESS-RECORD
003880         UNTIL END-OF-FILE.
003890
003900     CLOSE COUPON-REQUEST-FILE.
003910     CLOSE COUPON-MASTER.
003920
003930     MOVE AC-COUPONS-ISSUED TO SL-COUPONS-ISSUED.
003940     MOVE AC-COUPONS-REJECTED TO SL-COUPONS-REJECTED.
003950     WRITE REPORT-LINE-OUT FROM SL-LINE-1
003960         AFTER ADVANCING 2 LINES.
003970     WRITE REPORT-LINE-OUT FROM SL-LINE-2
003980         AFTER ADVANCING 1 LINE.
003990
004000******************************************************************
004010*                                                                *
004020*    VALIDATE, CHECK FOR A PRIOR ISSUANCE, AND ISSUE OR REJECT   *
004030*    ONE COUPON REQUEST, THEN READ THE NEXT                      *
004040*                                                                *
004050******************************************************************
004060
004070 C-200-PROCESS-RECORD.
004080
004090     MOVE "Y" TO SW-REQUEST-VALID.
004100     MOVE SPACES TO WA-REJECT-REASON.
004110
004120     PERFORM B-100-VALIDATE-COUPON THRU B-100-EXIT.
004130     PERFORM B-200-CHECK-PRIOR-ISSUE THRU B-200-EXIT.
004140
004150     IF REQUEST-IS-VALID
004160         PERFORM C-110-ISSUE-COUPON
004170         PERFORM D-300-WRITE-CONFIRMATION
004180     ELSE
004190         ADD 1 TO AC-COUPONS-REJECTED
004200         PERFORM D-400-WRITE-REJECTION
004210     END-IF.
004220
004230     READ COUPON-REQUEST-FILE
004240         AT END
004250             MOVE "Y" TO SW-END-OF-FILE.
004260
004270******************************************************************
004280*                                                                *
004290*    LOOK UP THE COUPON TEMPLATE BY RANDOM READ AND CHECK THE    *
004300*    SOLD-OUT CONDITION                                          *
004310*                                                                *
004320******************************************************************
004330
004340 B-100-VALIDATE-COUPON.
004350
004360     MOVE 1 TO UF-POINTER.
004370     UNSTRING CR-LINE-TEXT DELIMITED BY "-"
004380         INTO UF-FIELD-1, UF-FIELD-2
004390         WITH POINTER UF-POINTER.
004400
004410     MOVE UF-FIELD-1 TO WA-REQUEST-USERNAME.
004420     MOVE UF-COUPON-ID-NUM TO WA-REQUEST-COUPON-ID.
004430     MOVE WA-REQUEST-COUPON-ID TO WA-COUPON-RELKEY.
004440
004450     READ COUPON-MASTER
004460         INVALID KEY
004470             MOVE "N" TO SW-REQUEST-VALID
004480             MOVE "COUPON DOES NOT EXIST" TO WA-REJECT-REASON
004490             GO TO B-100-EXIT.
004500
004510     IF CPN-RECEIVED-COUNT >= CPN-TOTAL-COUNT
004520         MOVE "N" TO SW-REQUEST-VALID
004530         MOVE "SOLD OUT" TO WA-REJECT-REASON
004540     END-IF.
004550
004560 B-100-EXIT.
004570     EXIT.
004580
004590******************************************************************
004600*                                                                *
004610*    SCAN THE USER-COUPON FILE END TO END FOR A PRIOR ISSUANCE   *
004620*    OF THIS COUPON TO THIS CUSTOMER                              *
004630*                                                                *
004640******************************************************************
004650
004660 B-200-CHECK-PRIOR-ISSUE.
004670
004680     IF NOT REQUEST-IS-VALID
004690         GO TO B-200-EXIT.
004700
004710     MOVE "N" TO SW-PRIOR-FOUND.
004720     MOVE "N" TO SW-END-OF-SCAN.
004730     OPEN INPUT USER-COUPON-FILE.
004740     IF WA-USERCPN-STATUS NOT = "35" AND
004750        WA-USERCPN-STATUS NOT = "05"
004760         PERFORM B-210-SCAN-PRIOR THRU B-210-EXIT
004770             UNTIL PRIOR-FOUND OR END-OF-SCAN
004780         CLOSE USER-COUPON-FILE
004790     END-IF.
004800
004810     IF PRIOR-FOUND
004820         MOVE "N" TO SW-REQUEST-VALID
004830         MOVE "ALREADY RECEIVED" TO WA-REJECT-REASON
004840     END-IF.
004850
004860 B-200-EXIT.
004870     EXIT.
004880
004890 B-210-SCAN-PRIOR.
004900
004910     READ USER-COUPON-FILE
004920         AT END
004930             MOVE "Y" TO SW-END-OF-SCAN
004940             GO TO B-210-EXIT.
004950
004960     IF UCR-USERNAME = WA-REQUEST-USERNAME
004970         AND UCR-COUPON-ID = WA-REQUEST-COUPON-ID
004980         MOVE "Y" TO SW-PRIOR-FOUND
004990     END-IF.
005000
005010 B-210-EXIT.
005020     EXIT.
005030
005040/
005050******************************************************************
005060*                                                                *
005070*    POST THE ISSUE -- BUMP RECEIVED-COUNT ON THE TEMPLATE AND   *
005080*    APPEND THE NEW USER-COUPON RECORD                           *
005090*                                                                *
005100******************************************************************
005110
005120 C-110-ISSUE-COUPON.
005130
005140     ADD 1 TO CPN-RECEIVED-COUNT.
005150     REWRITE CPN-COUPON-RECORD.
005160
005170     MOVE WA-TODAYS-DATE-8 TO WA-CTS-DATE.
005180     MOVE WA-TODAYS-TIME-8(1:6) TO WA-CTS-TIME.
005190
005200     MOVE AC-NEXT-USER-COUPON-ID TO UCR-USER-COUPON-ID.
005210     MOVE WA-REQUEST-USERNAME TO UCR-USERNAME.
005220     MOVE WA-REQUEST-COUPON-ID TO UCR-COUPON-ID.
005230     MOVE CPN-COUPON-NAME TO UCR-COUPON-NAME.
005240     MOVE CPN-AMOUNT TO UCR-AMOUNT.
005250     MOVE CPN-MIN-SPEND TO UCR-MIN-SPEND.
005260     MOVE WA-CREATE-TIMESTAMP TO UCR-RECEIVE-TIMESTAMP.
005270     SET UCR-ST-UNUSED TO TRUE.
005280
005290     OPEN EXTEND USER-COUPON-FILE.
005300     WRITE UCR-USER-COUPON.
005310     CLOSE USER-COUPON-FILE.
005320
005330     ADD 1 TO AC-COUPONS-ISSUED.
005340     ADD 1 TO AC-NEXT-USER-COUPON-ID.
005350
005360******************************************************************
005370*                                                                *
005380*                 CONFIRMATION AND REJECTION LINES               *
005390*                                                                *
005400******************************************************************
005410
005420 D-300-WRITE-CONFIRMATION.
005430
005440     MOVE WA-REQUEST-COUPON-ID TO DL-COUPON-ID.
005450     MOVE WA-REQUEST-USERNAME TO DL-USERNAME.
005460     WRITE REPORT-LINE-OUT FROM DL-CONFIRM-LINE
005470         AFTER ADVANCING 1 LINE.
005480
005490 D-400-WRITE-REJECTION.
005500
005510     MOVE WA-REQUEST-USERNAME TO DL-REJ-USERNAME.
005520     MOVE WA-REJECT-REASON TO DL-REJ-REASON.
005530     WRITE REPORT-LINE-OUT FROM DL-REJECT-LINE
005540         AFTER ADVANCING 1 LINE.
005550
005560******************************************************************
005570*                                                                *
005580*                      END OF JOB PARAGRAPH                      *
005590*                                                                *
005600******************************************************************
005610
005620 D-900-WRAP-UP.
005630
005640     CLOSE REPORT-FILE.
005650     DISPLAY " ".
005660     DISPLAY "CPNISS - COUPON ISSUE RUN HAS TERMINATED".
005670     DISPLAY " ".
005680
005690******************************************************************
005700*                         END OF PROGRAM                         *
005710******************************************************************
