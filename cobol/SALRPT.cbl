000010 IDENTIFICATION DIVISION.
000020************************
000030
000040 PROGRAM-ID. SALRPT.
000050 AUTHOR. R. OLUND.
000060 INSTALLATION. M STATE SYSTEMS GROUP.
000070 DATE-WRITTEN. SEPTEMBER 10TH 1994.
000080 DATE-COMPILED.
000090 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION RUN ONLY.  DO NOT
000100     COMPILE OR EXECUTE OUTSIDE THE NIGHTLY ADMIN ROLLUP STEP.
000110******************************************************************
000120*                      PROGRAM NARRATIVE                        *
000130*                                                                *
000140*    SALRPT BUILDS THE ADMIN DASHBOARD ROLLUP.  THE ORDER-HEADER *
000150*    MASTER IS READ ONCE, OLDEST ORDER FIRST, WITH NO FILTER ON  *
000160*    STATUS.  EVERY ORDER READ FEEDS FOUR RUNNING TOTALS --      *
000170*                                                                *
000180*        TOTAL-ORDERS    COUNT OF EVERY ORDER ON THE MASTER      *
000190*        TOTAL-SALES     SUM OF TOTAL-PRICE OVER EVERY ORDER     *
000200*        TOTAL-USERS     COUNT OF DISTINCT USERNAMES SEEN        *
000210*        TOTAL-PRODUCTS  COUNT OF PRODUCT MASTER RECORDS         *
000220*                                                                *
000230*    A SEVEN-DAY TABLE, TODAY BACK THROUGH SIX DAYS PRIOR, IS    *
000240*    BUILT BEFORE THE MASTER IS READ.  EACH ORDER IS MATCHED TO  *
000250*    ITS CALENDAR DAY IN THAT TABLE AND ADDS ITS TOTAL-PRICE TO  *
000260*    THE MATCHING DAY'S BUCKET.  ORDERS OUTSIDE THE SEVEN-DAY    *
000270*    WINDOW STILL COUNT TOWARD TOTAL-ORDERS/TOTAL-SALES BUT DO   *
000280*    NOT LAND IN ANY DAY BUCKET.  TOTAL-SALES IN THE HEADER IS   *
000290*    DELIBERATELY A DIFFERENT SCOPE THAN THE SEVEN-DAY DETAIL.   *
000300*                                                                *
000310*        INPUT:     ORDHDR.DAT   - ORDER-HEADER MASTER           *
000320*        INPUT:     PRODMSTR.DAT - PRODUCT MASTER (COUNT ONLY)   *
000330*        OUTPUT:    SALRPTRT.RPT - SALES ROLLUP REPORT            *
000340*                                                                *
000350******************************************************************
000360*    CHANGE LOG                                                  *
000370*    DATE        PROGRAMMER   REQUEST   DESCRIPTION              *
000380*    ----------  -----------  --------  ----------------------   *
000390*    09/10/1994  R.OLUND      REQ-0241  ORIGINAL PROGRAM -- FIRST*
000400*                                       RUN OF THE ADMIN ROLLUP  *
000410*    02/08/1999  R.OLUND      REQ-0316  Y2K - DAILY-SALES DATES  *
000420*                                       WIDENED TO CCYYMMDD, THE *
000430*                                       CALENDAR WALK CORRECTED  *
000440*                                       FOR THE YEAR 2000 LEAP   *
000450*                                       YEAR RULE                *
000460*    09/14/2001  D.KRANTZ     REQ-0393  TOTAL-USERS ADDED TO THE *
000470*                                       HEADER BLOCK -- A PRIOR  *
000480*                                       VERSION ONLY REPORTED    *
000490*                                       ORDERS AND SALES         *
000500******************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530**********************
000540
000550 CONFIGURATION SECTION.
000560***********************
000570
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS POSITIVE-DIGITS IS "0123456789".
000610
000620 INPUT-OUTPUT SECTION.
000630**********************
000640
000650 FILE-CONTROL.
000660
000670     SELECT ORDER-HEADER-MASTER
000680         ASSIGN TO ORDHDR
000690         ORGANIZATION IS RELATIVE
000700         ACCESS MODE IS SEQUENTIAL
000710         FILE STATUS IS WA-ORDER-STATUS.
000720
000730     SELECT PRODUCT-MASTER
000740         ASSIGN TO PRODMSTR
000750         ORGANIZATION IS RELATIVE
000760         ACCESS MODE IS SEQUENTIAL
000770         FILE STATUS IS WA-PRODUCT-STATUS.
000780
000790     SELECT REPORT-FILE
000800         ASSIGN TO SALRPTRT
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820
000830/
000840 DATA DIVISION.
000850***************
000860
000870 FILE SECTION.
000880**************
000890
000900******************************************************************
000910*                                                                *
000920*    INPUT FILE -    ORDER-HEADER MASTER                        *
000930*                                                                *
000940******************************************************************
000950
000960 FD  ORDER-HEADER-MASTER.
000970
000980 COPY "ORDHCPY.CPY".
000990
001000******************************************************************
001010*                                                                *
001020*    INPUT FILE -    PRODUCT MASTER (COUNTED ONLY)               *
001030*                                                                *
001040******************************************************************
001050
001060 FD  PRODUCT-MASTER.
001070
001080 COPY "PRODCPY.CPY".
001090
001100******************************************************************
001110*                                                                *
001120*    REPORT-FILE -   SALES ROLLUP REPORT                        *
001130*                                                                *
001140******************************************************************
001150
001160 FD  REPORT-FILE.
001170
001180 01  REPORT-LINE-OUT.
001190     05  RL-TEXT                      PIC X(78).
001200     05  FILLER                       PIC XX.
001210
001220/
001230 WORKING-STORAGE SECTION.
001240************************
001250
001260******************************************************************
001270*                                                                *
001280*                        SWITCHES                                *
001290*                                                                *
001300******************************************************************
001310
001320 01  SWITCHES.
001330     05  SW-END-OF-FILE               PIC X VALUE "N".
001340         88  END-OF-FILE              VALUE "Y".
001350     05  SW-END-OF-PRODUCT-SCAN       PIC X VALUE "N".
001360         88  END-OF-PRODUCT-SCAN      VALUE "Y".
001370     05  SW-USER-FOUND                PIC X VALUE "N".
001380         88  USER-FOUND               VALUE "Y".
001390     05  FILLER                       PIC X(06).
001400
001410******************************************************************
001420*                                                                *
001430*                      ACCUMULATORS                             *
001440*                                                                *
001450******************************************************************
001460
001470 01  ACCUMULATORS.
001480*        AC-TOTAL-SALES IS MONEY -- CARRIED ZONED, NOT COMP.
001490     05  AC-TOTAL-ORDERS              PIC 9(7)    COMP.
001500     05  AC-TOTAL-SALES               PIC S9(9)V99.
001510     05  AC-TOTAL-USERS               PIC 9(5)    COMP.
001520     05  AC-TOTAL-PRODUCTS            PIC 9(5)    COMP.
001530     05  FILLER                       PIC X(08).
001540
001550******************************************************************
001560*                                                                *
001570*                       WORK AREA FIELDS                        *
001580*                                                                *
001590******************************************************************
001600
001610 01  WORK-AREA.
001620     05  WA-TODAYS-DATE-8             PIC 9(08).
001630     05  WA-TODAYS-DATE-PARTS REDEFINES
001640         WA-TODAYS-DATE-8.
001650         10  WA-TODAYS-CCYY           PIC 9(04).
001660         10  WA-TODAYS-MM             PIC 9(02).
001670         10  WA-TODAYS-DD             PIC 9(02).
001680
001690     05  WA-TODAYS-TIME-8             PIC 9(08).
001700     05  WA-TODAYS-TIME-PARTS REDEFINES
001710         WA-TODAYS-TIME-8.
001720         10  WA-TODAYS-HH             PIC 9(02).
001730         10  WA-TODAYS-MN             PIC 9(02).
001740         10  WA-TODAYS-SS             PIC 9(02).
001750         10  FILLER                   PIC 9(02).
001760
001770     05  WA-RUN-DATE-DISPLAY.
001780         10  WA-RUN-MM                PIC 99.
001790         10  WA-RUN-DD                PIC 99.
001800         10  WA-RUN-CCYY              PIC 9(4).
001810
001820     05  WA-ORDER-STATUS              PIC XX.
001830     05  WA-PRODUCT-STATUS            PIC XX.
001840
001850******************************************************************
001860*                                                                *
001870*        CALENDAR-WALK FIELDS -- BUILD THE 7-DAY TABLE           *
001880*                                                                *
001890******************************************************************
001900
001910 01  DAYS-IN-MONTH-DATA.
001920     05  FILLER                       PIC 9(02) VALUE 31.
001930     05  FILLER                       PIC 9(02) VALUE 28.
001940     05  FILLER                       PIC 9(02) VALUE 31.
001950     05  FILLER                       PIC 9(02) VALUE 30.
001960     05  FILLER                       PIC 9(02) VALUE 31.
001970     05  FILLER                       PIC 9(02) VALUE 30.
001980     05  FILLER                       PIC 9(02) VALUE 31.
001990     05  FILLER                       PIC 9(02) VALUE 31.
002000     05  FILLER                       PIC 9(02) VALUE 30.
002010     05  FILLER                       PIC 9(02) VALUE 31.
002020     05  FILLER                       PIC 9(02) VALUE 30.
002030     05  FILLER                       PIC 9(02) VALUE 31.
002040
002050 01  DAYS-IN-MONTH-TABLE REDEFINES
002060     DAYS-IN-MONTH-DATA.
002070     05  DIM-DAYS OCCURS 12 TIMES     PIC 9(02).
002080
002090 01  DATE-WALK-FIELDS.
002100     05  WA-WALK-CCYY                 PIC 9(04)   COMP.
002110     05  WA-WALK-MM                   PIC 9(02)   COMP.
002120     05  WA-WALK-DD                   PIC 9(02)   COMP.
002130     05  WA-WALK-DAYS-IN-MONTH        PIC 9(02)   COMP.
002140     05  WA-WALK-DATE-8.
002150         10  WA-WALK-DATE-8-CCYY      PIC 9(04).
002160         10  WA-WALK-DATE-8-MM        PIC 9(02).
002170         10  WA-WALK-DATE-8-DD        PIC 9(02).
002180     05  WA-LEAP-QUOT                 PIC 9(06)   COMP.
002190     05  WA-LEAP-REM-4                PIC 9(02)   COMP.
002200     05  WA-LEAP-REM-100              PIC 9(02)   COMP.
002210     05  WA-LEAP-REM-400              PIC 9(02)   COMP.
002220     05  DT-INDEX                     PIC S9(02)  COMP.
002230
002240/
002250******************************************************************
002260*                                                                *
002270*         SEVEN-DAY DAILY-SALES TABLE, OLDEST ENTRY FIRST        *
002280*                                                                *
002290******************************************************************
002300
002310 01  DAILY-SALES-TABLE.
002320     05  DS-ENTRY OCCURS 7 TIMES
002330                   INDEXED BY DS-INDEX.
002340         10  DS-DATE                  PIC 9(08).
002350         10  DS-DATE-PARTS REDEFINES
002360             DS-DATE.
002370             15  DS-DATE-CCYY         PIC 9(04).
002380             15  DS-DATE-MM           PIC 9(02).
002390             15  DS-DATE-DD           PIC 9(02).
002400         10  DS-TOTAL                 PIC S9(07)V99.
002410
002420******************************************************************
002430*                                                                *
002440*       DISTINCT-CUSTOMER TABLE -- ONE ENTRY PER USERNAME        *
002450*       SEEN ON THE ORDER-HEADER MASTER THIS RUN                 *
002460*                                                                *
002470******************************************************************
002480
002490 01  USERNAME-TABLE.
002500     05  UN-ENTRY OCCURS 500 TIMES
002510                  INDEXED BY UN-INDEX.
002520         10  UN-USERNAME              PIC X(20).
002530
002540/
002550******************************************************************
002560*                                                                *
002570*           REPORT HEADING, DETAIL AND SUMMARY LINES             *
002580*                                                                *
002590******************************************************************
002600
002610 01  REPORT-HEADINGS.
002620     05  RH-LINE-1.
002630         10  FILLER                   PIC X(06) VALUE "DATE: ".
002640         10  RH-RUN-DATE              PIC Z9/99/9999.
002650         10  FILLER                   PIC X(10) VALUE SPACES.
002660         10  FILLER                   PIC X(30) VALUE
002670             "SEAFOOD MARKETPLACE".
002680         10  FILLER                   PIC X(10) VALUE SPACES.
002690         10  FILLER                   PIC X(12) VALUE
002700             "ADMIN ROLLUP".
002710
002720     05  RH-LINE-2.
002730         10  FILLER                   PIC X(80) VALUE ALL "-".
002740
002750     05  RH-LINE-3.
002760         10  FILLER                   PIC X(24) VALUE
002770             "TOTAL USERS            =".
002780         10  RH-TOTAL-USERS           PIC ZZ,ZZ9.
002790         10  FILLER                   PIC X(54) VALUE SPACES.
002800
002810     05  RH-LINE-4.
002820         10  FILLER                   PIC X(24) VALUE
002830             "TOTAL PRODUCTS         =".
002840         10  RH-TOTAL-PRODUCTS        PIC ZZ,ZZ9.
002850         10  FILLER                   PIC X(54) VALUE SPACES.
002860
002870     05  RH-LINE-5.
002880         10  FILLER                   PIC X(24) VALUE
002890             "TOTAL ORDERS           =".
002900         10  RH-TOTAL-ORDERS          PIC ZZZ,ZZ9.
002910         10  FILLER                   PIC X(53) VALUE SPACES.
002920
002930     05  RH-LINE-6.
002940         10  FILLER                   PIC X(24) VALUE
002950             "TOTAL SALES            =".
002960         10  RH-TOTAL-SALES           PIC $ZZZ,ZZZ,ZZ9.99.
002970         10  FILLER                   PIC X(47) VALUE SPACES.
002980
002990     05  RH-LINE-7.
003000         10  FILLER                   PIC X(80) VALUE ALL "-".
003010
003020     05  RH-LINE-8.
003030         10  FILLER                   PIC X(10) VALUE
003040             "SALE-DATE ".
003050         10  FILLER                   PIC X(05) VALUE SPACES.
003060         10  FILLER                   PIC X(11) VALUE
003070             "DAILY-TOTAL".
003080
003090 01  DETAIL-LINES.
003100     05  DL-DAY-LINE.
003110         10  FILLER                   PIC X(02) VALUE SPACES.
003120         10  DL-DAY-MM                PIC 99.
003130         10  FILLER                   PIC X VALUE "-".
003140         10  DL-DAY-DD                PIC 99.
003150         10  FILLER                   PIC X(08) VALUE SPACES.
003160         10  DL-DAY-TOTAL             PIC $ZZZ,ZZ9.99.
003170         10  FILLER                   PIC X(51) VALUE SPACES.
003180
003190 01  SUMMARY-LINES.
003200     05  SL-LINE-1.
003210         10  FILLER                   PIC X(30) VALUE SPACES.
003220         10  FILLER                   PIC X(13) VALUE
003230             "END OF REPORT".
003240
003250/
003260 PROCEDURE DIVISION.
003270*******************
003280******************************************************************
003290*                                                                *
003300*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
003310*                                                                *
003320******************************************************************
003330
003340 MAIN-PROGRAM.
003350
003360     PERFORM A-100-INITIALIZATION.
003370     PERFORM B-100-LOAD-DATE-TABLE.
003380     PERFORM B-200-COUNT-PRODUCTS
003390         THRU B-210-EXIT.
003400     PERFORM C-100-PROCESS-FILE.
003410     PERFORM C-400-PRINT-REPORT.
003420     PERFORM D-900-WRAP-UP.
003430     STOP RUN.
003440
003450******************************************************************
003460*                                                                *
003470*    ONE-TIME SETUP -- OPEN THE REPORT, LOAD THE RUN DATE        *
003480*                                                                *
003490******************************************************************
003500
003510 A-100-INITIALIZATION.
003520
003530     INITIALIZE ACCUMULATORS.
003540     INITIALIZE USERNAME-TABLE.
003550     MOVE "N" TO SW-END-OF-FILE.
003560     MOVE "N" TO SW-END-OF-PRODUCT-SCAN.
003570
003580     OPEN OUTPUT REPORT-FILE.
003590
003600     ACCEPT WA-TODAYS-DATE-8 FROM DATE YYYYMMDD.
003610     ACCEPT WA-TODAYS-TIME-8 FROM TIME.
003620     MOVE WA-TODAYS-MM TO WA-RUN-MM.
003630     MOVE WA-TODAYS-DD TO WA-RUN-DD.
003640     MOVE WA-TODAYS-CCYY TO WA-RUN-CCYY.
003650     MOVE WA-RUN-DATE-DISPLAY TO RH-RUN-DATE.
003660
003670/
003680******************************************************************
003690*                                                                *
003700*    BUILD THE 7-DAY TABLE, TODAY BACK THROUGH 6 DAYS PRIOR,     *
003710*    OLDEST ENTRY IN SUBSCRIPT 1                                 *
003720*                                                                *
003730******************************************************************
003740
003750 B-100-LOAD-DATE-TABLE.
003760
003770     MOVE WA-TODAYS-CCYY TO WA-WALK-CCYY.
003780     MOVE WA-TODAYS-MM TO WA-WALK-MM.
003790     MOVE WA-TODAYS-DD TO WA-WALK-DD.
003800
003810     PERFORM B-110-STORE-AND-STEP-BACK
003820         VARYING DT-INDEX FROM 7 BY -1
003830         UNTIL DT-INDEX < 1.
003840
003850******************************************************************
003860*                                                                *
003870*    STORE THE WALK DATE INTO SUBSCRIPT DT-INDEX, THEN STEP      *
003880*    THE WALK DATE BACK ONE CALENDAR DAY                         *
003890*                                                                *
003900******************************************************************
003910
003920 B-110-STORE-AND-STEP-BACK.
003930
003940     MOVE WA-WALK-CCYY TO WA-WALK-DATE-8-CCYY.
003950     MOVE WA-WALK-MM TO WA-WALK-DATE-8-MM.
003960     MOVE WA-WALK-DD TO WA-WALK-DATE-8-DD.
003970     SET DS-INDEX TO DT-INDEX.
003980     MOVE WA-WALK-DATE-8 TO DS-DATE (DS-INDEX).
003990     MOVE ZERO TO DS-TOTAL (DS-INDEX).
004000
004010     IF DT-INDEX > 1
004020         PERFORM B-120-DECREMENT-ONE-DAY
004030     END-IF.
004040
004050******************************************************************
004060*                                                                *
004070*    SUBTRACT ONE CALENDAR DAY FROM THE WALK DATE, BORROWING     *
004080*    ACROSS MONTH AND YEAR BOUNDARIES AS NEEDED                  *
004090*                                                                *
004100******************************************************************
004110
004120 B-120-DECREMENT-ONE-DAY.
004130
004140     SUBTRACT 1 FROM WA-WALK-DD.
004150     IF WA-WALK-DD = 0
004160         SUBTRACT 1 FROM WA-WALK-MM
004170         IF WA-WALK-MM = 0
004180             MOVE 12 TO WA-WALK-MM
004190             SUBTRACT 1 FROM WA-WALK-CCYY
004200         END-IF
004210         PERFORM B-130-SET-DAYS-IN-MONTH
004220         MOVE WA-WALK-DAYS-IN-MONTH TO WA-WALK-DD
004230     END-IF.
004240
004250******************************************************************
004260*                                                                *
004270*    LOOK UP THE DAYS IN WA-WALK-MM, CORRECTING FEBRUARY FOR     *
004280*    THE LEAP-YEAR RULE (DIVISIBLE BY 4, NOT BY 100 UNLESS       *
004290*    ALSO BY 400 -- REQ-0316 CARRIES THIS THROUGH THE YEAR 2000) *
004300*                                                                *
004310******************************************************************
004320
004330 B-130-SET-DAYS-IN-MONTH.
004340
004350     MOVE DIM-DAYS (WA-WALK-MM) TO WA-WALK-DAYS-IN-MONTH.
004360
004370     IF WA-WALK-MM = 2
004380         DIVIDE WA-WALK-CCYY BY 4 GIVING WA-LEAP-QUOT
004390             REMAINDER WA-LEAP-REM-4
004400         DIVIDE WA-WALK-CCYY BY 100 GIVING WA-LEAP-QUOT
004410             REMAINDER WA-LEAP-REM-100
004420         DIVIDE WA-WALK-CCYY BY 400 GIVING WA-LEAP-QUOT
004430             REMAINDER WA-LEAP-REM-400
004440         IF WA-LEAP-REM-4 = 0 AND (WA-LEAP-REM-100 NOT = 0
004450             OR WA-LEAP-REM-400 = 0)
004460             MOVE 29 TO WA-WALK-DAYS-IN-MONTH
004470         END-IF
004480     END-IF.
004490
004500/
004510******************************************************************
004520*                                                                *
004530*    COUNT THE PRODUCT MASTER RECORDS FOR TOTAL-PRODUCTS         *
004540*                                                                *
004550******************************************************************
004560
004570 B-200-COUNT-PRODUCTS.
004580
004590     MOVE ZERO TO AC-TOTAL-PRODUCTS.
004600     OPEN INPUT PRODUCT-MASTER.
004610
004620     IF WA-PRODUCT-STATUS NOT = "35" AND
004630         WA-PRODUCT-STATUS NOT = "05"
004640         PERFORM B-210-COUNT-ONE-PRODUCT
004650             THRU B-210-EXIT
004660             UNTIL END-OF-PRODUCT-SCAN
004670         CLOSE PRODUCT-MASTER
004680     END-IF.
004690
004700 B-210-COUNT-ONE-PRODUCT.
004710
004720     READ PRODUCT-MASTER
004730         AT END
004740             MOVE "Y" TO SW-END-OF-PRODUCT-SCAN
004750             GO TO B-210-EXIT.
004760     ADD 1 TO AC-TOTAL-PRODUCTS.
004770
004780 B-210-EXIT.
004790     EXIT.
004800
004810/
004820******************************************************************
004830*                                                                *
004840*             FILE PROCESSING CONTROL PARAGRAPH                  *
004850*                                                                *
004860******************************************************************
004870
004880 C-100-PROCESS-FILE.
004890
004900     OPEN INPUT ORDER-HEADER-MASTER.
004910
004920     IF WA-ORDER-STATUS NOT = "35" AND WA-ORDER-STATUS NOT = "05"
004930         READ ORDER-HEADER-MASTER
004940             AT END
004950                 MOVE "Y" TO SW-END-OF-FILE
004960         END-READ
004970         PERFORM C-200-PROCESS-RECORD
004980             UNTIL END-OF-FILE
004990         CLOSE ORDER-HEADER-MASTER
005000     END-IF.
005010
005020******************************************************************
005030*                                                                *
005040*    ACCUMULATE ONE ORDER INTO THE GRAND TOTALS, BUCKET IT       *
005050*    INTO THE 7-DAY TABLE IF ITS DATE IS IN THE WINDOW, CHECK    *
005060*    ITS USERNAME AGAINST THE DISTINCT-CUSTOMER TABLE            *
005070*                                                                *
005080******************************************************************
005090
005100 C-200-PROCESS-RECORD.
005110
005120     ADD 1 TO AC-TOTAL-ORDERS.
005130     ADD OH-TOTAL-PRICE TO AC-TOTAL-SALES.
005140
005150     SET DS-INDEX TO 1.
005160     SEARCH DS-ENTRY
005170         AT END
005180             CONTINUE
005190         WHEN DS-DATE (DS-INDEX) = OH-CREATE-DATE
005200             ADD OH-TOTAL-PRICE TO DS-TOTAL (DS-INDEX)
005210     END-SEARCH.
005220
005230     PERFORM C-210-CHECK-USERNAME.
005240
005250     READ ORDER-HEADER-MASTER
005260         AT END
005270             MOVE "Y" TO SW-END-OF-FILE
005280     END-READ.
005290
005300******************************************************************
005310*                                                                *
005320*    SCAN THE DISTINCT-CUSTOMER TABLE FOR THIS ORDER'S           *
005330*    USERNAME.  ADD A NEW ENTRY IF IT HAS NEVER BEEN SEEN        *
005340*                                                                *
005350******************************************************************
005360
005370 C-210-CHECK-USERNAME.
005380
005390     MOVE "N" TO SW-USER-FOUND.
005400     SET UN-INDEX TO 1.
005410     SEARCH UN-ENTRY
005420         AT END
005430             CONTINUE
005440         WHEN UN-USERNAME (UN-INDEX) = OH-USERNAME
005450             MOVE "Y" TO SW-USER-FOUND
005460     END-SEARCH.
005470
005480     IF NOT USER-FOUND AND AC-TOTAL-USERS < 500
005490         ADD 1 TO AC-TOTAL-USERS
005500         SET UN-INDEX TO AC-TOTAL-USERS
005510         MOVE OH-USERNAME TO UN-USERNAME (UN-INDEX)
005520     END-IF.
005530
005540/
005550******************************************************************
005560*                                                                *
005570*    PRINT THE HEADER-TOTALS BLOCK AND THE 7-DAY DETAIL BAND     *
005580*                                                                *
005590******************************************************************
005600
005610 C-400-PRINT-REPORT.
005620
005630     MOVE AC-TOTAL-USERS TO RH-TOTAL-USERS.
005640     MOVE AC-TOTAL-PRODUCTS TO RH-TOTAL-PRODUCTS.
005650     MOVE AC-TOTAL-ORDERS TO RH-TOTAL-ORDERS.
005660     MOVE AC-TOTAL-SALES TO RH-TOTAL-SALES.
005670
005680     WRITE REPORT-LINE-OUT FROM RH-LINE-1
005690         AFTER ADVANCING TOP-OF-FORM.
005700     WRITE REPORT-LINE-OUT FROM RH-LINE-2
005710         AFTER ADVANCING 1 LINE.
005720     WRITE REPORT-LINE-OUT FROM RH-LINE-3
005730         AFTER ADVANCING 1 LINE.
005740     WRITE REPORT-LINE-OUT FROM RH-LINE-4
005750         AFTER ADVANCING 1 LINE.
005760     WRITE REPORT-LINE-OUT FROM RH-LINE-5
005770         AFTER ADVANCING 1 LINE.
005780     WRITE REPORT-LINE-OUT FROM RH-LINE-6
005790         AFTER ADVANCING 1 LINE.
005800     WRITE REPORT-LINE-OUT FROM RH-LINE-7
005810         AFTER ADVANCING 2 LINES.
005820     WRITE REPORT-LINE-OUT FROM RH-LINE-8
005830         AFTER ADVANCING 1 LINE.
005840
005850     PERFORM C-410-PRINT-DAY-LINE
005860         VARYING DS-INDEX FROM 1 BY 1
005870         UNTIL DS-INDEX > 7.
005880
005890     WRITE REPORT-LINE-OUT FROM SL-LINE-1
005900         AFTER ADVANCING 2 LINES.
005910
005920******************************************************************
005930*                                                                *
005940*    PRINT ONE DAY OF THE 7-DAY DETAIL BAND                      *
005950*                                                                *
005960******************************************************************
005970
005980 C-410-PRINT-DAY-LINE.
005990
006000     MOVE DS-DATE-MM (DS-INDEX) TO DL-DAY-MM.
006010     MOVE DS-DATE-DD (DS-INDEX) TO DL-DAY-DD.
006020     MOVE DS-TOTAL (DS-INDEX) TO DL-DAY-TOTAL.
006030     WRITE REPORT-LINE-OUT FROM DL-DAY-LINE
006040         AFTER ADVANCING 1 LINE.
006050
006060/
006070******************************************************************
006080*                                                                *
006090*                      END OF JOB PARAGRAPH                      *
006100*                                                                *
006110******************************************************************
006120
006130 D-900-WRAP-UP.
006140
006150     CLOSE REPORT-FILE.
006160     DISPLAY " ".
006170     DISPLAY "SALRPT - ADMIN SALES ROLLUP RUN HAS TERMINATED".
006180     DISPLAY " ".
